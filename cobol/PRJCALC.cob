000100 IDENTIFICATION DIVISION.
000200************************
000300 PROGRAM-ID. PRJCALC.
000400 AUTHOR. R W HARTLEY.
000500 INSTALLATION. MERIDIAN TRUST - SYSTEMS DIVISION.
000600 DATE-WRITTEN. 19 JAN 1982.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : CPM CALCULATION ENGINE.
001000*             SUBROUTINE - RESOLVES PREDECESSOR/SUCCESSOR LINKS,
001100*             RUNS THE FORWARD AND BACKWARD PASS OVER THE TASK
001200*             NETWORK, COMPUTES TOTAL AND FREE FLOAT AND FLAGS
001300*             CRITICAL TASKS. CALLED BY PRJNETW AFTER PRJLOAD HAS
001400*             BUILT THE TASK TABLE.
001500*______________________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*======================================================================
001800* PRJ017  14/03/05  DCM  - REQ PLN-0233
001900*                          PLANNING DEPT INTERNAL AUDIT OF THE CPM
002000*                          ENGINE - WALKED THE FORWARD/BACKWARD PASS
002100*                          AND FLOAT LOGIC AGAINST THE DEPARTMENT'S
002200*                          OWN WORKED EXAMPLES, NO DISCREPANCY FOUND,
002300*                          NO CODE CHANGE REQUIRED
002400*----------------------------------------------------------------------
002500* PRJ013  08/05/02  TNG  - REQ PLN-0214
002600*                          BACKWARD PASS FIX - D160 WAS COMPARING THE
002700*                          CURRENT TASK'S LFT AGAINST THE PREDECESSOR'S
002800*                          LFT INSTEAD OF THE CURRENT TASK'S LST, WHICH
002900*                          UNDERSTATED LATE FINISH ON SOME BRANCHING
003000*                          NETWORKS.  FOUND DURING THE PLN-0214 AUDIT
003100*                          OF A MISSED CRITICAL PATH ON JOB 4471.
003200*----------------------------------------------------------------------
003300* PRJY2K  14/12/98  SMR  - Y2K REMEDIATION
003400*                          REVIEWED - NO DATE-SENSITIVE FIELDS IN THIS
003500*                          ROUTINE, NO CHANGE REQUIRED
003600*----------------------------------------------------------------------
003700* PRJ009  30/10/91  JKL  - REQ PLN-0140
003800*                          TERMINAL TASK FREE FLOAT NOW USES THE
003900*                          TASK'S OWN LFT, NOT PROJECT FINISH, WHEN
004000*                          THE TASK HAS NO SUCCESSORS OF ITS OWN
004100*----------------------------------------------------------------------
004200* PRJ008  17/02/89  JKL  - REQ PLN-0118
004300*                          AS/400 MIGRATION - CONVERTED FROM SYSTEM/36
004400*                          SOURCE
004500*----------------------------------------------------------------------
004600* PRJ007  12/04/87  DCM  - REQ PLN-0095
004700*                          REPLACED THE RECURSIVE WALK OF THE NETWORK
004800*                          WITH THE QUEUE-DRIVEN KAHN SCAN STILL USED
004900*                          TODAY (WK-C-QUEUE) - THE 1986 SYSTEM AUDIT
005000*                          FLAGGED CALL-STACK DEPTH ON WIDE NETWORKS AS
005100*                          A RISK ON THE SYSTEM/36 BOX
005200*----------------------------------------------------------------------
005300* PRJ004  02/09/83  RWH  - REQ PLN-0061
005400*                          FREE FLOAT COMPUTED SEPARATELY FROM TOTAL
005500*                          FLOAT, FLOORED AT ZERO
005600*----------------------------------------------------------------------
005700* PRJ003  11/06/83  RWH  - REQ PLN-0055
005800*                          ADD CYCLE DETECTION TO BOTH PASSES - A
005900*                          DEPENDENCY LOOP NO LONGER LOOPS THE JOB
006000*----------------------------------------------------------------------
006100* PRJ002  19/07/82  RWH  - REQ PLN-0047
006200*                          IGNORE (WARN, DO NOT ABEND) A PREDECESSOR
006300*                          ID THAT DOES NOT MATCH ANY LOADED TASK
006400*----------------------------------------------------------------------
006500* PRJ001  19/01/82  RWH  - INITIAL VERSION FOR THE PLANNING
006600*                          DEPT CONVERSION (REQ PLN-0042)
006700*======================================================================
006800*    PARAGRAPH MAP (TOP TO BOTTOM) -
006900*    MAIN-MODULE ............. DRIVES THE FOUR PASSES BELOW IN ORDER
007000*    B100/B110/B120 .......... SUCCESSOR RESOLUTION
007100*    C100/C110/C150/C160 ..... FORWARD PASS (EST/EFT, KAHN SCAN)
007200*    C900 .................... FORWARD-PASS QUEUE PUSH/POP
007300*    D100/D105/D110/D150/D160  BACKWARD PASS (LST/LFT, KAHN SCAN)
007400*    D900 .................... BACKWARD-PASS QUEUE PUSH/POP
007500*    E100/E110 ............... TOTAL/FREE FLOAT, CRITICAL FLAG
007600*    Z000 .................... UPSI-1 DIAGNOSTIC DUMP, EXIT PROGRAM
007700*======================================================================
007800
007900*-------------------------------------------------------------------------*
008000*  THIS SUBROUTINE TOUCHES NO FILE OF ITS OWN - THE TASK TABLE IT WORKS   *
008100*  AGAINST LIVES IN PRJL-TASK-TABLE, PASSED IN ON LINKAGE FROM PRJNETW    *
008200*  AND ALREADY FILLED IN BY PRJLOAD BEFORE THIS PROGRAM IS EVER CALLED.   *
008300*  UPSI-0 IS NOT USED HERE (CARRIED FOR CONSISTENCY WITH THE DRIVER'S     *
008400*  SPECIAL-NAMES PARAGRAPH); UPSI-1 GATES THE QUEUE DIAGNOSTIC DUMP IN    *
008500*  Z000-END-PROGRAM.                                                      *
008600*-------------------------------------------------------------------------*
008700 ENVIRONMENT DIVISION.
008800*********************
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER. IBM-AS400.
009100 OBJECT-COMPUTER. IBM-AS400.
009200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
009300         UPSI-0 IS UPSI-SWITCH-0
009400         ON STATUS IS U0-ON
009500         OFF STATUS IS U0-OFF
009600         UPSI-1 IS UPSI-SWITCH-1
009700         ON STATUS IS U0-ON
009800         OFF STATUS IS U0-OFF.
009900
010000*-------------------------------------------------------------------------*
010100*  WORKING STORAGE HOLDS ONLY THIS PROGRAM'S OWN SCRATCH FIELDS - THE     *
010200*  TASK TABLE ITSELF (PRJT-ENTRY/PRJT-COUNT AND EVERY EST/EFT/LST/LFT/    *
010300*  FLOAT FIELD THE PASSES BELOW READ AND WRITE) IS IN PRJL-TASK-TABLE,    *
010400*  COPIED IN VIA PRJLINK AT THE BOTTOM OF THIS SECTION.                   *
010500*-------------------------------------------------------------------------*
010600 DATA DIVISION.
010700 FILE SECTION.
010800***************
010900 WORKING-STORAGE SECTION.
011000*************************
011100*    WS-FOUND - Y/N RESULT OF THE TABLE SEARCH IN B120/D160.
011200*    WS-PROCESSED-COUNT - HOW MANY TASKS THE CURRENT PASS'S QUEUE
011300*    SCAN HAS ACTUALLY TAKEN OFF THE QUEUE.  COMPARED AGAINST
011400*    PRJT-COUNT AT THE END OF C100/D100 TO DETECT A CYCLE.
011500 01  WK-C-WORK-AREA.
011600         05  WS-FOUND               PIC X(01) VALUE SPACE.
011700         05  WS-PROCESSED-COUNT     PIC 9(03) COMP VALUE ZERO.
011800         05  FILLER                 PIC X(10).
011900
012000*-------------------------------------------------------------------------*
012100*  FORWARD/BACKWARD PASS QUEUE - KAHN'S ALGORITHM WORK AREA.  THE SAME    *
012200*  QUEUE SHAPE IS REUSED FOR BOTH PASSES (C100/D100 EACH CLEAR IT BEFORE  *
012300*  THEIR OWN SCAN).  WK-Q-RAW GIVES A BYTE-FOR-BYTE VIEW OF THE WHOLE     *
012400*  AREA FOR THE UPSI-1 DIAGNOSTIC DUMP IN Z000-END-PROGRAM.               *
012500*-------------------------------------------------------------------------*
012600 01  WK-C-QUEUE.
012700         05  WK-Q-COUNT             PIC 9(03) COMP VALUE ZERO.
012800         05  WK-Q-HEAD              PIC 9(03) COMP VALUE ZERO.
012900         05  WK-Q-TAIL              PIC 9(03) COMP VALUE ZERO.
013000         05  WK-Q-ENTRY OCCURS 100 TIMES
013100                                    PIC 9(03) COMP.
013200         05  FILLER                 PIC X(06).
013300
013400 01  WK-C-QUEUE-ALT REDEFINES WK-C-QUEUE.
013500         05  WK-Q-RAW               PIC X(315).
013600
013700*    FREE-FLOAT WORK FIELDS - SEE E100-COMPUTE-FLOATS.  SIGNED
013800*    BECAUSE THE CANDIDATE SUBTRACTION CAN GO NEGATIVE BEFORE IT IS
013900*    FLOORED AT ZERO.
014000 01  WK-N-MIN-SUCC-EST              PIC S9(05) COMP.
014100 01  WK-N-CANDIDATE                 PIC S9(05) COMP.
014200*    SUBSCRIPTS FOR THE INNER PERFORM VARYING LOOPS OVER A TASK'S
014300*    PREDECESSOR OR SUCCESSOR LIST - KEPT SEPARATE (WS-CNT/WS-CNT2)
014400*    BECAUSE B110/C150/D150 AND E100 EACH NEST ONE LEVEL DEEP.
014500 01  WS-CNT                         PIC 9(03) COMP.
014600 01  WS-CNT2                        PIC 9(03) COMP.
014700
014800 01  WK-PRJLINK.
014900         COPY PRJLINK.
015000
015100 PROCEDURE DIVISION USING WK-PRJLINK.
015200*************************************
015300*    FOUR PASSES OVER THE TABLE, IN ORDER, EACH DEPENDING ON THE ONE
015400*    BEFORE IT.  B100 MUST FINISH BEFORE C100 STARTS BECAUSE THE
015500*    FORWARD PASS WALKS PRJT-SUCC-IDX, WHICH B100 IS WHAT BUILDS.
015600*    D100 MUST FINISH BEFORE E100 BECAUSE FREE FLOAT NEEDS BOTH THE
015700*    EST FROM THE FORWARD PASS AND THE LFT FROM THE BACKWARD PASS.
015800*    RETURN-CODE STAYS "0" EVEN WHEN A CYCLE IS FOUND (SEE C100/D100
015900*    BELOW) - A CYCLE IS REPORTED TO THE CONSOLE AND TO THE CALLER
016000*    VIA THE FLAG BYTES, NOT TREATED AS A STEP FAILURE.
016100 MAIN-MODULE.
016200*    CLEAR THE LINKAGE CONTROL FIELDS THIS PROGRAM OWNS BEFORE DOING
016300*    ANY WORK - PRJNETW DOES NOT PRESET THESE, SO A COLD START HERE
016400*    KEEPS A PRIOR CALL'S WARNING COUNT OR CYCLE FLAG FROM BLEEDING
016500*    INTO THIS RUN IF THE DRIVER IS EVER CHANGED TO CALL TWICE.
016600     MOVE "0" TO PRJL-RETURN-CODE.
016700     MOVE "N" TO PRJL-FWD-CYCLE-FLAG.
016800     MOVE "N" TO PRJL-BWD-CYCLE-FLAG.
016900     MOVE ZERO TO PRJL-WARNING-COUNT.
017000
017100*    STEP 1 - WIRE UP PRJT-SUCC-IDX/PRJT-INDEG/PRJT-OUTDEG FROM THE
017200*    PREDECESSOR IDS THE LOADER READ IN.
017300     PERFORM B100-RESOLVE-SUCCESSORS THRU B199-RESOLVE-SUCCESSORS-EX.
017400*    STEP 2 - EARLIEST START/FINISH, LEFT TO RIGHT THROUGH THE NET.
017500     PERFORM C100-FORWARD-PASS THRU C199-FORWARD-PASS-EX.
017600*    STEP 3 - LATEST START/FINISH, RIGHT TO LEFT THROUGH THE NET.
017700     PERFORM D100-BACKWARD-PASS THRU D199-BACKWARD-PASS-EX.
017800*    STEP 4 - ONE FLOAT/CRITICAL-FLAG COMPUTATION PER TASK, NOW THAT
017900*    BOTH PASSES HAVE LEFT EST/EFT/LST/LFT SET ON EVERY TASK.
018000     PERFORM E100-COMPUTE-FLOATS THRU E199-COMPUTE-FLOATS-EX
018100         VARYING PRJT-IDX FROM 1 BY 1
018200         UNTIL PRJT-IDX > PRJT-COUNT.
018300
018400     GO TO Z000-END-PROGRAM.
018500
018600*-------------------------------------------------------------------------*
018700*  SUCCESSOR RESOLUTION (REQ PLN-0042/PLN-0047) - FOR EVERY TASK, FOR     *
018800*  EVERY ONE OF ITS PREDECESSOR IDS, FIND THE MATCHING TASK BY TABLE      *
018900*  SEARCH AND RECORD THIS TASK AS ONE OF THAT PREDECESSOR'S SUCCESSORS.   *
019000*  A PREDECESSOR ID THAT MATCHES NO TASK IS A WARNING, NOT AN ERROR.      *
019100*-------------------------------------------------------------------------*
019200 B100-RESOLVE-SUCCESSORS.
019300*    ONE CONTROLLING PERFORM OVER THE WHOLE TABLE - B110 TAKES CARE
019400*    OF ONE TASK'S OWN PREDECESSOR LIST, B120 UNDERNEATH IT TAKES
019500*    CARE OF ONE PREDECESSOR ID AT A TIME.  NOTHING CAN BE PARALLEL
019600*    HERE SINCE B120 UPDATES THE PREDECESSOR'S SUCCESSOR LIST, NOT
019700*    JUST THE TASK CURRENTLY BEING VISITED.
019800     PERFORM B110-RESOLVE-ONE-TASK THRU B119-RESOLVE-ONE-TASK-EX
019900         VARYING PRJT-IDX FROM 1 BY 1
020000         UNTIL PRJT-IDX > PRJT-COUNT.
020100 B199-RESOLVE-SUCCESSORS-EX.
020200     EXIT.
020300
020400*    ONE TASK AT A TIME - PRJT-INDEG STARTS AT ZERO AND IS BUILT BACK
020500*    UP BY B120 BELOW, ONE COUNT FOR EACH PREDECESSOR ID THAT ACTUALLY
020600*    MATCHES A LOADED TASK (A TASK WITH NO PREDECESSOR LIST AT ALL
020700*    SIMPLY STAYS AT ZERO AND BECOMES A FORWARD-PASS STARTING POINT).
020800 B110-RESOLVE-ONE-TASK.
020900     MOVE ZERO TO PRJT-INDEG (PRJT-IDX).
021000     IF PRJT-PRED-COUNT (PRJT-IDX) > ZERO
021100         PERFORM B120-RESOLVE-ONE-PRED THRU B129-RESOLVE-ONE-PRED-EX
021200             VARYING WS-CNT FROM 1 BY 1
021300             UNTIL WS-CNT > PRJT-PRED-COUNT (PRJT-IDX)
021400     END-IF.
021500 B119-RESOLVE-ONE-TASK-EX.
021600     EXIT.
021700
021800*    LOOK UP ONE PREDECESSOR ID BY TABLE SEARCH AND, IF IT MATCHES,
021900*    RECORD THE LINK ON BOTH ENDS: THE CURRENT TASK GETS ITS IN-DEGREE
022000*    BUMPED, THE PREDECESSOR GETS THIS TASK APPENDED TO ITS OWN
022100*    SUCCESSOR LIST (PRJT-SUCC-IDX) SO THE FORWARD PASS CAN WALK
022200*    FORWARD FROM IT LATER.  PRJT-PIDX IS LEFT SET BY THE SEARCH AND
022300*    REUSED IMMEDIATELY BELOW - REQ PLN-0047 MADE THIS A WARNING
022400*    RATHER THAN AN ABEND, SINCE A TYPO'D PREDECESSOR ID ON ONE TASK
022500*    SHOULD NOT SINK THE WHOLE RUN.
022600 B120-RESOLVE-ONE-PRED.
022700     MOVE "N" TO WS-FOUND.
022800     SET PRJT-PIDX TO 1.
022900     SEARCH PRJT-ENTRY
023000         VARYING PRJT-PIDX
023100         AT END
023200             MOVE "N" TO WS-FOUND
023300         WHEN PRJT-ID (PRJT-PIDX) =
023400                      PRJT-PRED-ID (PRJT-IDX, WS-CNT)
023500             MOVE "Y" TO WS-FOUND
023600     END-SEARCH.
023700     IF WS-FOUND = "Y"
023800         ADD 1 TO PRJT-INDEG (PRJT-IDX)
023900         ADD 1 TO PRJT-SUCC-COUNT (PRJT-PIDX)
024000*        APPEND THIS TASK TO THE PREDECESSOR'S SUCCESSOR LIST -
024100*        PRJT-SUCC-COUNT WAS JUST BUMPED SO IT IS ALSO THE NEW
024200*        SUBSCRIPT OF THE SLOT WE ARE FILLING IN.
024300         SET PRJT-SIDX TO PRJT-SUCC-COUNT (PRJT-PIDX)
024400         SET PRJT-SUCC-IDX (PRJT-PIDX, PRJT-SIDX) TO PRJT-IDX
024500         ADD 1 TO PRJT-OUTDEG (PRJT-PIDX)
024600     ELSE
024700*        PRJ002 - WARN AND COUNT, DO NOT ABEND THE JOB STEP
024800         ADD 1 TO PRJL-WARNING-COUNT
024900         DISPLAY "PRJCALC - WARNING - PREDECESSOR NOT FOUND "
025000                 PRJT-PRED-ID (PRJT-IDX, WS-CNT)
025100                 " FOR TASK " PRJT-ID (PRJT-IDX)
025200     END-IF.
025300 B129-RESOLVE-ONE-PRED-EX.
025400     EXIT.
025500
025600*-------------------------------------------------------------------------*
025700*  FORWARD PASS (KAHN TOPOLOGICAL ORDER) - REQ PLN-0042.  TASKS WITH      *
025800*  IN-DEGREE ZERO START THE QUEUE AT EST=0/EFT=DURATION.  EACH TASK       *
025900*  TAKEN OFF THE QUEUE PUSHES ITS EFT FORWARD ONTO ITS SUCCESSORS.        *
026000*-------------------------------------------------------------------------*
026100*    DRIVES THE KAHN SCAN: SEED THE QUEUE WITH EVERY ZERO-IN-DEGREE
026200*    TASK, THEN DRAIN IT.  WS-PROCESSED-COUNT COUNTS HOW MANY TASKS
026300*    THE SCAN ACTUALLY TOUCHED - IF A DEPENDENCY CYCLE EXISTS, SOME
026400*    TASK'S IN-DEGREE NEVER REACHES ZERO AND IT NEVER GOES ON THE
026500*    QUEUE, SO THIS COUNT COMES UP SHORT OF PRJT-COUNT AND THAT IS
026600*    HOW THE CYCLE IS DETECTED (REQ PLN-0055) - NO SEPARATE GRAPH
026700*    WALK IS NEEDED.
026800 C100-FORWARD-PASS.
026900     MOVE ZERO TO WK-Q-COUNT WK-Q-HEAD WK-Q-TAIL.
027000     MOVE ZERO TO WS-PROCESSED-COUNT.
027100     PERFORM C110-SEED-QUEUE THRU C119-SEED-QUEUE-EX
027200         VARYING PRJT-IDX FROM 1 BY 1
027300         UNTIL PRJT-IDX > PRJT-COUNT.
027400     PERFORM C150-SCAN-QUEUE-ENTRY THRU C159-SCAN-QUEUE-ENTRY-EX
027500         UNTIL WK-Q-HEAD = WK-Q-TAIL.
027600     IF WS-PROCESSED-COUNT NOT = PRJT-COUNT
027700         MOVE "Y" TO PRJL-FWD-CYCLE-FLAG
027800         DISPLAY "PRJCALC - ERROR - DEPENDENCY CYCLE DETECTED "
027900                 "ON FORWARD PASS - "
028000                 WS-PROCESSED-COUNT " OF " PRJT-COUNT
028100                 " TASKS PROCESSED"
028200     END-IF.
028300 C199-FORWARD-PASS-EX.
028400     EXIT.
028500
028600*    A TASK WITH NO PREDECESSORS STARTS AT TIME ZERO AND GOES ON THE
028700*    QUEUE RIGHT AWAY.  EVERYTHING ELSE WAITS UNTIL C160 BELOW HAS
028800*    BROUGHT ITS IN-DEGREE DOWN TO ZERO.
028900 C110-SEED-QUEUE.
029000     MOVE ZERO TO PRJT-EST (PRJT-IDX).
029100     MOVE ZERO TO PRJT-EFT (PRJT-IDX).
029200     IF PRJT-INDEG (PRJT-IDX) = ZERO
029300         MOVE PRJT-DURATION (PRJT-IDX) TO PRJT-EFT (PRJT-IDX)
029400         PERFORM C900-QUEUE-PUSH THRU C909-QUEUE-PUSH-EX
029500     END-IF.
029600 C119-SEED-QUEUE-EX.
029700     EXIT.
029800
029900*    POP ONE TASK OFF THE QUEUE AND PUSH ITS FINISH TIME ONTO EACH OF
030000*    ITS SUCCESSORS (C160).  A TASK WITH NO SUCCESSORS JUST FALLS OFF
030100*    THE SCAN WITHOUT PASSING ANYTHING FORWARD.
030200 C150-SCAN-QUEUE-ENTRY.
030300     PERFORM C900-QUEUE-POP THRU C909-QUEUE-POP-EX.
030400     ADD 1 TO WS-PROCESSED-COUNT.
030500     IF PRJT-SUCC-COUNT (PRJT-IDX) > ZERO
030600         PERFORM C160-RELAX-ONE-SUCCESSOR THRU C169-RELAX-ONE-SUCCESSOR-EX
030700             VARYING WS-CNT FROM 1 BY 1
030800             UNTIL WS-CNT > PRJT-SUCC-COUNT (PRJT-IDX)
030900     END-IF.
031000 C159-SCAN-QUEUE-ENTRY-EX.
031100     EXIT.
031200
031300*    "RELAX" IN THE GRAPH-ALGORITHM SENSE - ONLY MOVE THE SUCCESSOR'S
031400*    EST/EFT FORWARD WHEN THIS TASK'S OWN FINISH TIME WOULD PUSH IT
031500*    LATER THAN WHAT IS ALREADY THERE, SO THE SUCCESSOR ENDS UP WITH
031600*    THE LATEST (I.E. BINDING) FINISH TIME ACROSS ALL ITS
031700*    PREDECESSORS.  ONCE EVERY PREDECESSOR OF THE SUCCESSOR HAS BEEN
031800*    SCANNED (IN-DEGREE REACHES ZERO) ITS OWN EST/EFT ARE FINAL AND IT
031900*    GOES ON THE QUEUE IN TURN.
032000 C160-RELAX-ONE-SUCCESSOR.
032100     SET PRJT-SIDX TO PRJT-SUCC-IDX (PRJT-IDX, WS-CNT).
032200     IF PRJT-EFT (PRJT-IDX) > PRJT-EST (PRJT-SIDX)
032300         MOVE PRJT-EFT (PRJT-IDX) TO PRJT-EST (PRJT-SIDX)
032400         COMPUTE PRJT-EFT (PRJT-SIDX) =
032500                 PRJT-EST (PRJT-SIDX) + PRJT-DURATION (PRJT-SIDX)
032600     END-IF.
032700     SUBTRACT 1 FROM PRJT-INDEG (PRJT-SIDX).
032800     IF PRJT-INDEG (PRJT-SIDX) = ZERO
032900         SET PRJT-IDX TO PRJT-SIDX
033000         PERFORM C900-QUEUE-PUSH THRU C909-QUEUE-PUSH-EX
033100     END-IF.
033200 C169-RELAX-ONE-SUCCESSOR-EX.
033300     EXIT.
033400
033500*-------------------------------------------------------------------------*
033600*  BACKWARD PASS (MIRROR OF THE FORWARD PASS, RUN ON OUT-DEGREE) - REQ    *
033700*  PLN-0042.  PROJECT FINISH TIME IS THE MAXIMUM EFT ACROSS ALL TASKS.    *
033800*-------------------------------------------------------------------------*
033900 D100-BACKWARD-PASS.
034000*    RECOMPUTED FROM SCRATCH ON EVERY CALL RATHER THAN CARRIED OVER
034100*    FROM THE FORWARD PASS - D105 IS A CHEAP SINGLE TABLE SCAN, AND
034200*    KEEPING IT HERE MEANS D100 DOES NOT DEPEND ON ANY WORKING FIELD
034300*    C100 LEFT BEHIND, ONLY ON PRJT-EFT IN THE SHARED TABLE ITSELF.
034400     PERFORM D105-FIND-PROJECT-FINISH THRU D109-FIND-PROJECT-FINISH-EX
034500         VARYING PRJT-IDX FROM 1 BY 1
034600         UNTIL PRJT-IDX > PRJT-COUNT.
034700*    SAME QUEUE AREA THE FORWARD PASS USED - CLEAR IT BEFORE REUSING.
034800     MOVE ZERO TO WK-Q-COUNT WK-Q-HEAD WK-Q-TAIL.
034900     MOVE ZERO TO WS-PROCESSED-COUNT.
035000     PERFORM D110-SEED-QUEUE THRU D119-SEED-QUEUE-EX
035100         VARYING PRJT-IDX FROM 1 BY 1
035200         UNTIL PRJT-IDX > PRJT-COUNT.
035300     PERFORM D150-SCAN-QUEUE-ENTRY THRU D159-SCAN-QUEUE-ENTRY-EX
035400         UNTIL WK-Q-HEAD = WK-Q-TAIL.
035500     IF WS-PROCESSED-COUNT NOT = PRJT-COUNT
035600         MOVE "Y" TO PRJL-BWD-CYCLE-FLAG
035700         DISPLAY "PRJCALC - ERROR - DEPENDENCY CYCLE DETECTED "
035800                 "ON BACKWARD PASS - "
035900                 WS-PROCESSED-COUNT " OF " PRJT-COUNT
036000                 " TASKS PROCESSED"
036100     END-IF.
036200 D199-BACKWARD-PASS-EX.
036300     EXIT.
036400
036500*    ONE PASS OVER THE WHOLE TABLE TO FIND THE HIGHEST EFT THE
036600*    FORWARD PASS LEFT BEHIND - THAT IS THE PROJECT'S OVERALL FINISH
036700*    TIME AND IS THE STARTING LFT FOR EVERY TASK WITH NO SUCCESSORS
036800*    OF ITS OWN.  RUNS BEFORE THE QUEUE IS TOUCHED SO PRJL-PROJECT-
036900*    FINISH IS ALREADY SETTLED BY THE TIME D110 SEEDS THE QUEUE.
037000 D105-FIND-PROJECT-FINISH.
037100     IF PRJT-IDX = 1
037200         MOVE PRJT-EFT (1) TO PRJL-PROJECT-FINISH
037300     END-IF.
037400     IF PRJT-EFT (PRJT-IDX) > PRJL-PROJECT-FINISH
037500         MOVE PRJT-EFT (PRJT-IDX) TO PRJL-PROJECT-FINISH
037600     END-IF.
037700 D109-FIND-PROJECT-FINISH-EX.
037800     EXIT.
037900
038000*    MIRROR OF C110 - A TASK WITH NO SUCCESSORS (OUT-DEGREE ZERO) HAS
038100*    NOTHING CONSTRAINING ITS LATE FINISH EXCEPT THE PROJECT FINISH
038200*    ITSELF, SO IT SEEDS THE BACKWARD QUEUE THE SAME WAY A
038300*    NO-PREDECESSOR TASK SEEDED THE FORWARD ONE.
038400 D110-SEED-QUEUE.
038500     MOVE PRJL-PROJECT-FINISH TO PRJT-LFT (PRJT-IDX).
038600     COMPUTE PRJT-LST (PRJT-IDX) =
038700             PRJT-LFT (PRJT-IDX) - PRJT-DURATION (PRJT-IDX).
038800     IF PRJT-OUTDEG (PRJT-IDX) = ZERO
038900         PERFORM D900-QUEUE-PUSH THRU D909-QUEUE-PUSH-EX
039000     END-IF.
039100 D119-SEED-QUEUE-EX.
039200     EXIT.
039300
039400*    MIRROR OF C150 - POP ONE TASK AND PULL ITS LATE START TIME BACK
039500*    ONTO EACH OF ITS PREDECESSORS (D160).  A TASK WITH NO
039600*    PREDECESSORS JUST FALLS OFF THE SCAN.
039700 D150-SCAN-QUEUE-ENTRY.
039800     PERFORM D900-QUEUE-POP THRU D909-QUEUE-POP-EX.
039900     ADD 1 TO WS-PROCESSED-COUNT.
040000     IF PRJT-PRED-COUNT (PRJT-IDX) > ZERO
040100         PERFORM D160-RELAX-ONE-PREDECESSOR THRU D169-RELAX-ONE-PREDECESSOR-EX
040200             VARYING WS-CNT FROM 1 BY 1
040300             UNTIL WS-CNT > PRJT-PRED-COUNT (PRJT-IDX)
040400     END-IF.
040500 D159-SCAN-QUEUE-ENTRY-EX.
040600     EXIT.
040700
040800 D160-RELAX-ONE-PREDECESSOR.
040900*    FIND THE TABLE SUBSCRIPT OF THIS PREDECESSOR SLOT THE SAME WAY
041000*    B120-RESOLVE-ONE-PRED DID - WE DID NOT KEEP THE SUBSCRIPT AROUND
041100*    FROM SUCCESSOR RESOLUTION SO WE SEARCH AGAIN HERE.
041200     MOVE "N" TO WS-FOUND.
041300     SET PRJT-PIDX TO 1.
041400     SEARCH PRJT-ENTRY
041500         VARYING PRJT-PIDX
041600         AT END
041700             MOVE "N" TO WS-FOUND
041800         WHEN PRJT-ID (PRJT-PIDX) =
041900                      PRJT-PRED-ID (PRJT-IDX, WS-CNT)
042000             MOVE "Y" TO WS-FOUND
042100     END-SEARCH.
042200     IF WS-FOUND = "Y"
042300*        PRJ013 - COMPARE THE CURRENT TASK'S LST (NOT LFT) AGAINST
042400*        THE PREDECESSOR'S LFT.  THE OLD CODE COMPARED LFT TO LFT,
042500*        WHICH SKIPPED THE DURATION SUBTRACTION AND UNDERSTATED HOW
042600*        EARLY THE PREDECESSOR HAD TO FINISH ON BRANCHING NETWORKS.
042700         IF PRJT-LST (PRJT-IDX) < PRJT-LFT (PRJT-PIDX)
042800             MOVE PRJT-LST (PRJT-IDX) TO PRJT-LFT (PRJT-PIDX)
042900             COMPUTE PRJT-LST (PRJT-PIDX) =
043000                     PRJT-LFT (PRJT-PIDX) - PRJT-DURATION (PRJT-PIDX)
043100         END-IF
043200         SUBTRACT 1 FROM PRJT-OUTDEG (PRJT-PIDX)
043300*        ONLY QUEUE THE PREDECESSOR ONCE EVERY ONE OF ITS SUCCESSORS
043400*        HAS RELAXED IT - OTHERWISE ITS LFT/LST ARE NOT YET FINAL.
043500         IF PRJT-OUTDEG (PRJT-PIDX) = ZERO
043600             SET PRJT-IDX TO PRJT-PIDX
043700             PERFORM D900-QUEUE-PUSH THRU D909-QUEUE-PUSH-EX
043800         END-IF
043900     END-IF.
044000 D169-RELAX-ONE-PREDECESSOR-EX.
044100     EXIT.
044200
044300*-------------------------------------------------------------------------*
044400*  TOTAL FLOAT, FREE FLOAT AND THE CRITICAL FLAG - REQ PLN-0042/PLN-0061/ *
044500*  PLN-0140.  FREE FLOAT USES THE MINIMUM EST OF THIS TASK'S SUCCESSORS,  *
044600*  OR ITS OWN LFT WHEN IT HAS NONE, AND IS NEVER ALLOWED TO GO NEGATIVE.  *
044700*-------------------------------------------------------------------------*
044800*    PRJ004/PRJ061 - TOTAL FLOAT IS THE TEXTBOOK LST-MINUS-EST.  FREE
044900*    FLOAT IS DIFFERENT: IT IS HOW MUCH THIS TASK CAN SLIP WITHOUT
045000*    DELAYING THE *EARLIEST* OF ITS OWN SUCCESSORS (NOT THE PROJECT
045100*    END), SO IT NEEDS THE MINIMUM EST ACROSS ALL OF THIS TASK'S
045200*    SUCCESSORS, FOUND BY E110 BELOW.  PRJ009 - A TERMINAL TASK (NO
045300*    SUCCESSORS) HAS NO "NEXT EST" TO MEASURE AGAINST, SO IT FALLS
045400*    BACK TO ITS OWN LFT RATHER THAN THE PROJECT FINISH.
045500 E100-COMPUTE-FLOATS.
045600     COMPUTE PRJT-TOTFLT (PRJT-IDX) =
045700             PRJT-LST (PRJT-IDX) - PRJT-EST (PRJT-IDX).
045800     IF PRJT-SUCC-COUNT (PRJT-IDX) = ZERO
045900         MOVE PRJT-LFT (PRJT-IDX) TO WK-N-MIN-SUCC-EST
046000     ELSE
046100         MOVE PRJT-EST (PRJT-SUCC-IDX (PRJT-IDX, 1))
046200                                      TO WK-N-MIN-SUCC-EST
046300*        START THE RUNNING MINIMUM AT THE FIRST SUCCESSOR, THEN LET
046400*        E110 FOLD IN SUCCESSORS 2 THROUGH N.
046500         PERFORM E110-MIN-ONE-SUCC-EST THRU E119-MIN-ONE-SUCC-EST-EX
046600             VARYING WS-CNT2 FROM 2 BY 1
046700             UNTIL WS-CNT2 > PRJT-SUCC-COUNT (PRJT-IDX)
046800     END-IF.
046900     COMPUTE WK-N-CANDIDATE =
047000             WK-N-MIN-SUCC-EST - PRJT-EFT (PRJT-IDX).
047100*    PRJ004 - FLOOR FREE FLOAT AT ZERO.  A NEGATIVE CANDIDATE CAN
047200*    ONLY HAPPEN WHEN TOTAL FLOAT IS ALSO NEGATIVE (A LATE NETWORK),
047300*    AND THIS SHOP DOES NOT PRINT A NEGATIVE FLOAT ON THE REPORT.
047400     IF WK-N-CANDIDATE < ZERO
047500         MOVE ZERO TO PRJT-FREFLT (PRJT-IDX)
047600     ELSE
047700         MOVE WK-N-CANDIDATE TO PRJT-FREFLT (PRJT-IDX)
047800     END-IF.
047900*    ZERO TOTAL FLOAT IS THE DEFINITION OF THE CRITICAL PATH - THE
048000*    TASK'S EARLIEST AND LATEST SCHEDULES COINCIDE, SO IT CANNOT
048100*    SLIP AT ALL WITHOUT DELAYING THE PROJECT.
048200     IF PRJT-TOTFLT (PRJT-IDX) = ZERO
048300         MOVE "Y" TO PRJT-CRIT-FLAG (PRJT-IDX)
048400     ELSE
048500         MOVE "N" TO PRJT-CRIT-FLAG (PRJT-IDX)
048600     END-IF.
048700 E199-COMPUTE-FLOATS-EX.
048800     EXIT.
048900
049000*    RUNNING MINIMUM OVER THE REMAINING SUCCESSORS (THE FIRST ONE WAS
049100*    ALREADY LOADED INTO WK-N-MIN-SUCC-EST BEFORE THIS PARAGRAPH WAS
049200*    EVER CALLED, SO THE VARYING STARTS AT 2).
049300 E110-MIN-ONE-SUCC-EST.
049400     SET PRJT-SIDX TO PRJT-SUCC-IDX (PRJT-IDX, WS-CNT2).
049500     IF PRJT-EST (PRJT-SIDX) < WK-N-MIN-SUCC-EST
049600         MOVE PRJT-EST (PRJT-SIDX) TO WK-N-MIN-SUCC-EST
049700     END-IF.
049800 E119-MIN-ONE-SUCC-EST-EX.
049900     EXIT.
050000
050100*-------------------------------------------------------------------------*
050200*  QUEUE PRIMITIVES - SHARED SHAPE FOR BOTH PASSES.  PUSH/POP OPERATE ON  *
050300*  PRJT-IDX (THE CALLER SETS IT BEFORE PUSHING, AND IT IS SET BY POP).    *
050400*-------------------------------------------------------------------------*
050500*    PUSH/POP ARE KEPT SEPARATE FOR THE FORWARD AND BACKWARD PASSES
050600*    (C900/D900) EVEN THOUGH THE LOGIC IS IDENTICAL, SINCE C100 AND
050700*    D100 NEVER RUN AT THE SAME TIME AND EACH CLEARS WK-C-QUEUE
050800*    BEFORE ITS OWN SCAN - ONE NAMED PAIR PER PASS KEEPS THE PERFORM
050900*    THRU RANGES IN MAIN-MODULE READING TOP TO BOTTOM BY PASS.
051000*    PUSH ONTO THE TAIL - NO WRAP-AROUND CHECK NEEDED SINCE THE
051100*    QUEUE CAN NEVER HOLD MORE THAN PRJT-COUNT ENTRIES (EACH TASK IS
051200*    PUSHED EXACTLY ONCE PER PASS) AND PRJT-COUNT IS CAPPED AT 100
051300*    BY PRJLOAD, THE SAME SIZE AS WK-Q-ENTRY.
051400 C900-QUEUE-PUSH.
051500     ADD 1 TO WK-Q-TAIL.
051600     SET WK-Q-ENTRY (WK-Q-TAIL) TO PRJT-IDX.
051700 C909-QUEUE-PUSH-EX.
051800     EXIT.
051900
052000*    POP OFF THE HEAD - LEAVES PRJT-IDX SET TO THE TASK JUST TAKEN
052100*    OFF, WHICH IS WHAT C150-SCAN-QUEUE-ENTRY ACTS ON NEXT.
052200 C900-QUEUE-POP.
052300     ADD 1 TO WK-Q-HEAD.
052400     SET PRJT-IDX TO WK-Q-ENTRY (WK-Q-HEAD).
052500 C909-QUEUE-POP-EX.
052600     EXIT.
052700
052800 D900-QUEUE-PUSH.
052900     ADD 1 TO WK-Q-TAIL.
053000     SET WK-Q-ENTRY (WK-Q-TAIL) TO PRJT-IDX.
053100 D909-QUEUE-PUSH-EX.
053200     EXIT.
053300
053400 D900-QUEUE-POP.
053500     ADD 1 TO WK-Q-HEAD.
053600     SET PRJT-IDX TO WK-Q-ENTRY (WK-Q-HEAD).
053700 D909-QUEUE-POP-EX.
053800     EXIT.
053900
054000*    UPSI-1 ON THE JOB'S UPSI SWITCH CARD TURNS ON A RAW DUMP OF THE
054100*    QUEUE WORK AREA FOR FLOOR SUPPORT TO LOOK AT WHEN A SCHEDULING
054200*    RUN IS SUSPECTED OF MISCOUNTING TASKS - NORMALLY LEFT OFF.
054300 Z000-END-PROGRAM.
054400     IF UPSI-SWITCH-1 = U0-ON
054500         DISPLAY "PRJCALC - QUEUE DUMP - " WK-Q-RAW (1:60)
054600     END-IF.
054700     EXIT PROGRAM.
