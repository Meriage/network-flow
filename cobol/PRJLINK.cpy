000100******************************************************************
000200*    PRJLINK.CPYBK                                               *
000300*    LINKAGE AREA SHARED BY PRJNETW AND THE THREE SUBROUTINES IT  *
000400*    CALLS (PRJLOAD, PRJCALC, PRJRPT1) - A SMALL SHARED LINKAGE   *
000500*    COPYBOOK IN THE SAME STYLE USED ELSEWHERE IN THIS SHOP: ONE  *
000600*    COPYBOOK CARRIES THE CONTROL FIELDS AND THE WORKING TABLE    *
000700*    BETWEEN THE DRIVER AND EACH CALLED ROUTINE SO NO ROUTINE     *
000800*    RE-READS THE TASK FILE OR REBUILDS THE TABLE.                *
000900******************************************************************
001000*    HISTORY OF MODIFICATION:                                    *
001100*    ==================================================================
001200*    PRJ001  14/01/82  RWH  - INITIAL VERSION FOR THE PLANNING
001300*                             DEPT CONVERSION (REQ PLN-0042)
001400*    PRJ003  11/06/83  RWH  - REQ PLN-0055, ADD CYCLE-DETECTED
001500*                             FLAGS FOR FORWARD/BACKWARD PASS
001600*    PRJ006  20/03/85  RWH  - REQ PLN-0077, ADD LINK COUNT AND
001700*                             CRITICAL LINK COUNT
001800*    ==================================================================
001900    05  PRJL-CONTROL.
002000        10  PRJL-RETURN-CODE       PIC X(01).
002100            88  PRJL-OK                    VALUE "0".
002200            88  PRJL-ERROR-FOUND           VALUE "8".
002300        10  PRJL-NO-DATA-FLAG      PIC X(01).
002400            88  PRJL-NO-DATA               VALUE "Y".
002500        10  PRJL-FWD-CYCLE-FLAG    PIC X(01).
002600            88  PRJL-FWD-CYCLE             VALUE "Y".
002700        10  PRJL-BWD-CYCLE-FLAG    PIC X(01).
002800            88  PRJL-BWD-CYCLE             VALUE "Y".
002900        10  PRJL-WARNING-COUNT     PIC 9(03) COMP.
003000*           COUNT OF PREDECESSOR-NOT-FOUND WARNINGS RAISED
003100*           DURING SUCCESSOR RESOLUTION
003200        10  PRJL-PROJECT-FINISH    PIC S9(05) COMP.
003300*           PROJECT FINISH TIME - MAXIMUM EFT OVER ALL TASKS
003400        10  PRJL-LINK-COUNT        PIC 9(04) COMP.
003500*           TOTAL NUMBER OF DEPENDENCY LINKS ON THE REPORT
003600        10  PRJL-CRIT-LINK-COUNT   PIC 9(04) COMP.
003700*           NUMBER OF THOSE LINKS FLAGGED CRITICAL
003800        10  FILLER                 PIC X(14).
003900
004000    05  PRJL-CONTROL-FLAGS REDEFINES PRJL-CONTROL.
004100        10  PRJL-FLAG-BYTE-1       PIC X(01).
004200        10  FILLER                 PIC X(29).
004300*           BYTE-WISE VIEW OF THE CONTROL GROUP, FOR DISPLAYING
004400*           THE RETURN CODE BYTE ALONE ON AN ERROR MESSAGE LINE
004500
004600    05  PRJL-TASK-TABLE.
004700        COPY PRJTTAB.
