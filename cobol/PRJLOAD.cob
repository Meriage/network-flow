000100 IDENTIFICATION DIVISION.
000200************************
000300 PROGRAM-ID. PRJLOAD.
000400 AUTHOR. R W HARTLEY.
000500 INSTALLATION. MERIDIAN TRUST - SYSTEMS DIVISION.
000600 DATE-WRITTEN. 14 JAN 1982.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : TASK DATA LOADER.
001000*             SUBROUTINE - READS THE TASK (ACTIVITY) INPUT FILE
001100*             INTO THE IN-MEMORY TASK TABLE (PRJTTAB) AND DEFAULTS
001200*             THE COMPUTED SCHEDULE FIELDS. CALLED BY PRJNETW BEFORE
001300*             THE CPM ENGINE (PRJCALC) RUNS.
001400*______________________________________________________________________
001500* HISTORY OF MODIFICATION:
001600*======================================================================
001700* PRJ012  11/03/04  TNG  - REQ PLN-0230
001800*                          MINOR - TIGHTENED FILE STATUS CHECK ON OPEN
001900*----------------------------------------------------------------------
002000* PRJ010  05/04/99  SMR  - REQ PLN-0180
002100*                          "NO DATA" REPORT CONDITION ADDED WHEN TASK
002200*                          FILE IS EMPTY OR MISSING, RATHER THAN
002300*                          ABENDING THE JOB STEP
002400*----------------------------------------------------------------------
002500* PRJY2K  14/12/98  SMR  - Y2K REMEDIATION
002600*                          REVIEWED - NO DATE-SENSITIVE FIELDS IN THIS
002700*                          ROUTINE, NO CHANGE REQUIRED
002800*----------------------------------------------------------------------
002900* PRJ008  17/02/89  JKL  - REQ PLN-0118
003000*                          AS/400 MIGRATION - CONVERTED FROM SYSTEM/36
003100*                          SOURCE, SELECT CLAUSE REWRITTEN FOR DYNAMIC
003200*                          ACCESS
003300*----------------------------------------------------------------------
003400* PRJ005  23/11/84  DCM  - REQ PLN-0070
003500*                          RAISE TABLE CAPACITY FROM 50 TO 100 TASKS
003600*----------------------------------------------------------------------
003700* PRJ001  14/01/82  RWH  - INITIAL VERSION FOR THE PLANNING
003800*                          DEPT CONVERSION (REQ PLN-0042)
003900*======================================================================
004000*    PARAGRAPH MAP (TOP TO BOTTOM) -
004100*    MAIN-MODULE ............. OPEN, READ LOOP, DEFAULT THE SCHEDULE
004200*    A100 .................... OPEN THE TASK FILE, TOLERATE NO-DATA
004300*    A200 .................... READ ONE RECORD INTO THE TABLE
004400*    A300 .................... DEFAULT ONE TASK'S SCHEDULE FIELDS
004500*    Z000 .................... CLOSE, EXIT PROGRAM
004600
004700 ENVIRONMENT DIVISION.
004800*********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200*    UPSI-1 IS CARRIED HERE FOR CONSISTENCY WITH PRJCALC'S SPECIAL-
005300*    NAMES PARAGRAPH BUT IS NOT ACTUALLY TESTED IN THIS PROGRAM.
005400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005500         UPSI-0 IS UPSI-SWITCH-0
005600         ON STATUS IS U0-ON
005700         OFF STATUS IS U0-OFF
005800         UPSI-1 IS UPSI-SWITCH-1
005900         ON STATUS IS U0-ON
006000         OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400 SELECT PRJTASK-FILE ASSIGN TO DATABASE-PRJTASK
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WK-C-FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000****************
007100*    ONE TASK (ACTIVITY) RECORD PER CARD-IMAGE - ID, DESCRIPTION,
007200*    DURATION AND UP TO THE MAXIMUM PREDECESSOR LIST, SEE PRJTASK
007300*    FOR THE FULL LAYOUT.
007400 FD  PRJTASK-FILE
007500 LABEL RECORDS ARE OMITTED
007600 DATA RECORD IS PRJTASK-REC.
007700 01  PRJTASK-REC.
007800         COPY PRJTASK.
007900
008000 WORKING-STORAGE SECTION.
008100*************************
008200*    WK-C-EOF DOUBLES AS THE READ-LOOP SENTINEL (MAIN-MODULE'S
008300*    "UNTIL WK-C-EOF") AND AS THE NATURAL FILE STATUS A READ AT END
008400*    LEAVES BEHIND - A200 SETS IT DIRECTLY RATHER THAN VIA A SEPARATE
008500*    SWITCH.
008600 01  WK-C-WORK-AREA.
008700         05  WK-C-FILE-STATUS       PIC X(02) VALUE SPACES.
008800             88  WK-C-SUCCESSFUL              VALUE "00".
008900             88  WK-C-EOF                     VALUE "10".
009000         05  FILLER                 PIC X(10).
009100
009200 01  WS-RUN-DATE                    PIC 9(06) VALUE ZERO.
009300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009400         05  WS-RUN-YY              PIC 99.
009500         05  WS-RUN-MM              PIC 99.
009600         05  WS-RUN-DD              PIC 99.
009700
009800 01  WK-PRJLINK.
009900         COPY PRJLINK.
010000
010100 PROCEDURE DIVISION USING WK-PRJLINK.
010200*************************************
010300 MAIN-MODULE.
010400     MOVE "0"  TO PRJL-RETURN-CODE.
010500     MOVE "N"  TO PRJL-NO-DATA-FLAG.
010600     MOVE ZERO TO PRJT-COUNT.
010700     ACCEPT WS-RUN-DATE FROM DATE.
010800     DISPLAY "PRJLOAD - TASK LOAD STARTED - " WS-RUN-YY "/"
010900             WS-RUN-MM "/" WS-RUN-DD.
011000
011100     PERFORM A100-OPEN-TASK-FILE THRU A199-OPEN-TASK-FILE-EX.
011200
011300*    A100 ALREADY SET THE NO-DATA FLAG ON A MISSING FILE OR AN OPEN
011400*    ERROR - EITHER WAY THERE IS NOTHING LEFT TO READ.
011500     IF PRJL-NO-DATA
011600         GO TO Z000-END-PROGRAM
011700     END-IF.
011800
011900*    PRJ005 - TABLE CAPACITY IS 100 TASKS.  THE 101ST RECORD ON THE
012000*    FILE, IF ANY, IS SIMPLY NEVER READ RATHER THAN ABENDING THE JOB -
012100*    PLANNING DEPT SCHEDULES HAVE NEVER COME CLOSE TO THAT COUNT.
012200     PERFORM A200-READ-TASK-FILE THRU A299-READ-TASK-FILE-EX
012300         UNTIL WK-C-EOF
012400         OR PRJT-COUNT = 100.
012500
012600*    AN OPEN FILE WITH NO RECORDS ON IT IS TREATED THE SAME AS A
012700*    MISSING FILE - REQ PLN-0180.
012800     IF PRJT-COUNT = ZERO
012900         MOVE "Y" TO PRJL-NO-DATA-FLAG
013000         GO TO Z000-END-PROGRAM
013100     END-IF.
013200
013300     PERFORM A300-DEFAULT-SCHEDULE-FIELDS THRU A399-DEFAULT-SCHEDULE-FIELDS-EX
013400         VARYING PRJT-IDX FROM 1 BY 1
013500         UNTIL PRJT-IDX > PRJT-COUNT.
013600
013700     GO TO Z000-END-PROGRAM.
013800
013900*-------------------------------------------------------------------------*
014000*  OPEN THE TASK INPUT FILE - "NO DATA" IS NOT AN ABEND, FILE STATUS 35   *
014100*  (FILE NOT FOUND) AND 41 (ALREADY OPEN) ARE BOTH TOLERATED HERE PER     *
014200*  PRJ010 - THE SAME FILE-STATUS-TOLERANT OPEN IDIOM USED ELSEWHERE IN    *
014300*  THIS SHOP'S SUBROUTINES.                                               *
014400*-------------------------------------------------------------------------*
014500 A100-OPEN-TASK-FILE.
014600     OPEN INPUT PRJTASK-FILE.
014700     IF WK-C-SUCCESSFUL
014800         NEXT SENTENCE
014900     ELSE
015000         IF WK-C-FILE-STATUS = "35" OR WK-C-FILE-STATUS = "41"
015100             MOVE "Y" TO PRJL-NO-DATA-FLAG
015200         ELSE
015300             DISPLAY "PRJLOAD - OPEN FILE ERROR - PRJTASK"
015400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015500             MOVE "8" TO PRJL-RETURN-CODE
015600             MOVE "Y" TO PRJL-NO-DATA-FLAG
015700         END-IF
015800     END-IF.
015900 A199-OPEN-TASK-FILE-EX.
016000     EXIT.
016100
016200*-------------------------------------------------------------------------*
016300*  READ ONE TASK RECORD AND APPEND IT TO THE TABLE                        *
016400*-------------------------------------------------------------------------*
016500*    ONE RECORD IN, ONE TABLE ROW OUT - THE WHOLE PREDECESSOR ID
016600*    GROUP IS MOVED IN ONE SHOT (PRJT-PRED-ID-IN-GRP TO PRJT-PRED-ID-
016700*    GRP) SINCE BOTH SIDES ARE THE SAME SHAPE, RATHER THAN MOVING
016800*    EACH PREDECESSOR SLOT ONE AT A TIME.
016900 A200-READ-TASK-FILE.
017000     READ PRJTASK-FILE
017100         AT END
017200             MOVE "10" TO WK-C-FILE-STATUS
017300         NOT AT END
017400             ADD 1 TO PRJT-COUNT
017500             SET PRJT-IDX TO PRJT-COUNT
017600             MOVE PRJT-ID-IN       TO PRJT-ID (PRJT-IDX)
017700             MOVE PRJT-DESC-IN     TO PRJT-DESC (PRJT-IDX)
017800             MOVE PRJT-DURATION-IN TO PRJT-DURATION (PRJT-IDX)
017900             MOVE PRJT-PRED-COUNT-IN TO PRJT-PRED-COUNT (PRJT-IDX)
018000             MOVE PRJT-PRED-ID-IN-GRP TO PRJT-PRED-ID-GRP (PRJT-IDX)
018100     END-READ.
018200 A299-READ-TASK-FILE-EX.
018300     EXIT.
018400
018500*-------------------------------------------------------------------------*
018600*  DEFAULT THE COMPUTED SCHEDULE FIELDS FOR EVERY TASK LOADED - REQ       *
018700*  PLN-0042: EST/EFT START AT ZERO, LST/LFT START VERY LARGE SO THE       *
018800*  BACKWARD PASS MINIMUM COMPARISON IN PRJCALC ALWAYS REPLACES THEM ON    *
018900*  THE FIRST TOUCH, FLOATS START ZERO, CRITICAL FLAG STARTS OFF.          *
019000*-------------------------------------------------------------------------*
019100 A300-DEFAULT-SCHEDULE-FIELDS.
019200     MOVE ZERO    TO PRJT-EST      (PRJT-IDX).
019300     MOVE ZERO    TO PRJT-EFT      (PRJT-IDX).
019400     MOVE 99999   TO PRJT-LST      (PRJT-IDX).
019500     MOVE 99999   TO PRJT-LFT      (PRJT-IDX).
019600     MOVE ZERO    TO PRJT-TOTFLT   (PRJT-IDX).
019700     MOVE ZERO    TO PRJT-FREFLT   (PRJT-IDX).
019800     MOVE ZERO    TO PRJT-SUCC-COUNT (PRJT-IDX).
019900     MOVE ZERO    TO PRJT-INDEG    (PRJT-IDX).
020000     MOVE ZERO    TO PRJT-OUTDEG   (PRJT-IDX).
020100     MOVE "N"     TO PRJT-CRIT-FLAG (PRJT-IDX).
020200 A399-DEFAULT-SCHEDULE-FIELDS-EX.
020300     EXIT.
020400
020500*    MIRRORS THE OPEN LOGIC IN A100 - ONLY CLOSE THE FILE IF IT
020600*    ACTUALLY GOT OPENED (OR RAN TO A NORMAL END OF FILE); A MISSING-
020700*    FILE OR OPEN-ERROR PATH NEVER REACHES AN OPEN FILE TO CLOSE.
020800 Z000-END-PROGRAM.
020900     IF WK-C-SUCCESSFUL OR WK-C-EOF
021000         CLOSE PRJTASK-FILE
021100     END-IF.
021200     EXIT PROGRAM.
