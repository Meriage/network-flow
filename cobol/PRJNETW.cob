000100 IDENTIFICATION DIVISION.
000200************************
000300 PROGRAM-ID. PRJNETW.
000400 AUTHOR. R W HARTLEY.
000500 INSTALLATION. MERIDIAN TRUST - SYSTEMS DIVISION.
000600 DATE-WRITTEN. 12 JAN 1982.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : PROJECT NETWORK SCHEDULING - BATCH DRIVER.
001000*             MAIN PROGRAM FOR THE PLANNING DEPT CPM SCHEDULING RUN.
001100*             CALLS, IN SEQUENCE, PRJLOAD (READS THE TASK FILE INTO
001200*             THE WORKING TABLE), PRJCALC (RUNS THE FORWARD/BACKWARD
001300*             PASSES AND COMPUTES FLOAT), AND PRJRPT1 (PRINTS THE
001400*             SCHEDULE REPORT).  ALL THREE SHARE ONE COPY OF THE TASK
001500*             TABLE AND CONTROL AREA, PASSED AS WK-PRJLINK ON EVERY
001600*             CALL, SO NONE OF THEM RE-READS THE FILE OR REBUILDS THE
001700*             TABLE.
001800*______________________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*======================================================================
002100* PRJ015  21/07/03  TNG  - REQ PLN-0222
002200*                          CHECK PRJL-ERROR-FOUND AFTER THE REPORT
002300*                          BUILDER CALL TOO, NOT JUST AFTER THE LOADER -
002400*                          A PRJRPT1 OPEN FAILURE WAS GOING UNREPORTED
002500*                          ON THE CONSOLE
002600*----------------------------------------------------------------------
002700* PRJ010  05/04/99  SMR  - REQ PLN-0180
002800*                          REPORT IS NOW PRODUCED EVEN WHEN PRJLOAD
002900*                          FINDS NO DATA - PRJRPT1 IS STILL CALLED SO
003000*                          THE "NO DATA" LINE REACHES THE PRINTOUT
003100*----------------------------------------------------------------------
003200* PRJY2K  14/12/98  SMR  - Y2K REMEDIATION
003300*                          REVIEWED - WS-RUN-DATE IS DISPLAYED ONLY,
003400*                          NOT COMPARED OR STORED - NO CHANGE REQUIRED
003500*----------------------------------------------------------------------
003600* PRJ008  17/02/89  JKL  - REQ PLN-0118
003700*                          AS/400 MIGRATION - CONVERTED FROM SYSTEM/36
003800*                          SOURCE
003900*----------------------------------------------------------------------
004000* PRJ003  11/06/83  RWH  - REQ PLN-0055
004100*                          PRJCALC NOW DETECTS A DEPENDENCY CYCLE IN
004200*                          EITHER PASS - DRIVER DISPLAYS A WARNING WHEN
004300*                          PRJL-FWD-CYCLE OR PRJL-BWD-CYCLE COMES BACK
004400*                          SET ON RETURN, JOB STILL ENDS CLEAN
004500*----------------------------------------------------------------------
004600* PRJ001  12/01/82  RWH  - INITIAL VERSION FOR THE PLANNING
004700*                          DEPT CONVERSION (REQ PLN-0042)
004800*======================================================================
004900*    PARAGRAPH MAP (TOP TO BOTTOM) -
005000*    MAIN-MODULE ............. CALLS A100/A200/A300 IN ORDER, CHECKS
005100*                              RETURN CODES AND WARNING FLAGS
005200*    A100 .................... CALL PRJLOAD  (STEP 1 - LOAD TASKS)
005300*    A200 .................... CALL PRJCALC  (STEP 2 - CPM ENGINE)
005400*    A300 .................... CALL PRJRPT1  (STEP 3 - PRINT REPORT)
005500*    Z000 .................... JOB STEP COUNT, STOP RUN
005600
005700 ENVIRONMENT DIVISION.
005800*********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-AS400.
006100 OBJECT-COMPUTER. IBM-AS400.
006200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006300         UPSI-0 IS UPSI-SWITCH-0
006400         ON STATUS IS U0-ON
006500         OFF STATUS IS U0-OFF.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900****************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  WK-C-WORK-AREA.
007300         05  WS-RUN-DATE            PIC 9(06) VALUE ZERO.
007400         05  WS-JOB-STEP-COUNT      PIC 9(03) COMP VALUE ZERO.
007500         05  FILLER                 PIC X(09).
007600
007700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
007800         05  WS-RUN-YY              PIC 99.
007900         05  WS-RUN-MM              PIC 99.
008000         05  WS-RUN-DD              PIC 99.
008100
008200 01  WK-PRJLINK.
008300         COPY PRJLINK.
008400
008500 PROCEDURE DIVISION.
008600*********************
008700*    WS-RUN-DATE IS DISPLAYED HERE ONLY - NOTHING IN THIS SUBSYSTEM
008800*    COMPARES OR STORES IT (SEE THE PRJY2K ENTRY ABOVE).
008900 MAIN-MODULE.
009000     ACCEPT WS-RUN-DATE FROM DATE.
009100     DISPLAY "PRJNETW - PROJECT NETWORK SCHEDULING RUN - "
009200             WS-RUN-YY "/" WS-RUN-MM "/" WS-RUN-DD.
009300
009400     PERFORM A100-CALL-LOADER THRU A199-CALL-LOADER-EX.
009500
009600     IF PRJL-ERROR-FOUND
009700         DISPLAY "PRJNETW - TASK LOAD FAILED - RETURN CODE "
009800                 PRJL-RETURN-CODE
009900         GO TO Z000-END-PROGRAM
010000     END-IF.
010100
010200     IF NOT PRJL-NO-DATA
010300         PERFORM A200-CALL-CALC-ENGINE THRU A299-CALL-CALC-ENGINE-EX
010400     END-IF.
010500
010600     PERFORM A300-CALL-REPORT-BUILDER THRU A399-CALL-REPORT-BUILDER-EX.
010700
010800     IF PRJL-ERROR-FOUND
010900         DISPLAY "PRJNETW - REPORT WRITE FAILED - RETURN CODE "
011000                 PRJL-RETURN-CODE
011100     END-IF.
011200
011300     IF PRJL-FWD-CYCLE OR PRJL-BWD-CYCLE
011400         DISPLAY "PRJNETW - COMPLETED WITH WARNINGS - DEPENDENCY "
011500                 "CYCLE DETECTED - SEE PRJCALC MESSAGES ABOVE"
011600     END-IF.
011700     IF PRJL-WARNING-COUNT > ZERO
011800         DISPLAY "PRJNETW - COMPLETED WITH " PRJL-WARNING-COUNT
011900                 " PREDECESSOR WARNING(S) - SEE PRJCALC MESSAGES ABOVE"
012000     END-IF.
012100
012200     GO TO Z000-END-PROGRAM.
012300
012400*-------------------------------------------------------------------------*
012500*  STEP 1 - LOAD THE TASK FILE INTO THE WORKING TABLE (PRJLOAD).          *
012600*-------------------------------------------------------------------------*
012700*    EACH STEP PARAGRAPH BELOW BUMPS WS-JOB-STEP-COUNT BEFORE MAKING
012800*    ITS CALL, SO THE COUNT DISPLAYED AT Z000-END-PROGRAM REFLECTS HOW
012900*    FAR THE RUN ACTUALLY GOT, NOT JUST HOW MANY STEPS WERE ATTEMPTED.
013000 A100-CALL-LOADER.
013100     ADD 1 TO WS-JOB-STEP-COUNT.
013200     MOVE "0" TO PRJL-RETURN-CODE.
013300     CALL "PRJLOAD" USING WK-PRJLINK.
013400 A199-CALL-LOADER-EX.
013500     EXIT.
013600
013700*-------------------------------------------------------------------------*
013800*  STEP 2 - RUN THE FORWARD/BACKWARD PASSES AND COMPUTE FLOAT (PRJCALC).  *
013900*  NOT CALLED WHEN STEP 1 FOUND NO TASK DATA - REQ PLN-0055.              *
014000*-------------------------------------------------------------------------*
014100 A200-CALL-CALC-ENGINE.
014200     ADD 1 TO WS-JOB-STEP-COUNT.
014300     CALL "PRJCALC" USING WK-PRJLINK.
014400 A299-CALL-CALC-ENGINE-EX.
014500     EXIT.
014600
014700*-------------------------------------------------------------------------*
014800*  STEP 3 - PRINT THE SCHEDULE REPORT (PRJRPT1).  ALWAYS CALLED, EVEN ON  *
014900*  "NO DATA", SO THE "NO TASK DATA FOUND" LINE REACHES THE REPORT - REQ   *
015000*  PLN-0180.  RETURN CODE IS CHECKED BACK IN MAIN-MODULE AFTER THIS       *
015100*  PERFORM RETURNS - REQ PLN-0222.                                        *
015200*-------------------------------------------------------------------------*
015300 A300-CALL-REPORT-BUILDER.
015400     ADD 1 TO WS-JOB-STEP-COUNT.
015500     CALL "PRJRPT1" USING WK-PRJLINK.
015600 A399-CALL-REPORT-BUILDER-EX.
015700     EXIT.
015800
015900 Z000-END-PROGRAM.
016000     DISPLAY "PRJNETW - RUN COMPLETE - " WS-JOB-STEP-COUNT
016100             " STEP(S) EXECUTED".
016200     STOP RUN.
