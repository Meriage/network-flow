000100******************************************************************
000200*    PRJRLIN.CPYBK                                               *
000300*    NETWORK REPORT PRINT LINE - PROJECT NETWORK SCHEDULING       *
000400*    SYSTEM.  ONE 132-BYTE PRINT AREA REDEFINED FOUR WAYS - ONE   *
000500*    PER SECTION OF THE REPORT (HEADING, TASK DETAIL, LINK, AND   *
000600*    TRAILER TOTALS) - THE SAME TECHNIQUE THE SWIFT MESSAGE       *
000700*    COPYBOOKS USE TO LAY SEVERAL TAG VIEWS OVER ONE MSG BODY.    *
000800******************************************************************
000900*    HISTORY OF MODIFICATION:                                    *
001000*    ==================================================================
001100*    PRJ001  14/01/82  RWH  - INITIAL VERSION FOR THE PLANNING
001200*                             DEPT CONVERSION (REQ PLN-0042)
001300*    PRJ006  20/03/85  RWH  - REQ PLN-0077, ADD LINK COUNT AND
001400*                             CRITICAL LINK COUNT TO TRAILER
001500*    PRJ014  12/02/01  DCM  - REQ PLN-0205, ADD PREDECESSOR WARNING
001600*                             COUNT TO SECOND TRAILER LINE SO THE
001700*                             "NOT FOUND" WARNINGS FROM PRJCALC SHOW
001800*                             UP ON THE PRINTOUT, NOT JUST THE LOG
001900*    PRJ016  04/09/03  TNG  - REQ PLN-0226, FILLER WIDTHS IN THE HEAD2,
002000*                             DETAIL, AND TOTAL REDEFINES WERE OFF BY
002100*                             1/5/7 BYTES (RAN LONG PAST THE 132-BYTE
002200*                             LINE) - RECOUNTED AND CORRECTED, NO FIELD
002300*                             POSITIONS BEFORE THE LAST FILLER MOVED
002400*    ==================================================================
002500    05  PRJR-PRINT-LINE            PIC X(132).
002600
002700    05  PRJR-HEAD-LINE REDEFINES PRJR-PRINT-LINE.
002800        10  PRJR-HEAD-TITLE        PIC X(40)
002900                       VALUE "PROJECT NETWORK SCHEDULE - CPM REPORT".
003000        10  FILLER                 PIC X(92).
003100
003200    05  PRJR-HEAD2-LINE REDEFINES PRJR-PRINT-LINE.
003300        10  PRJR-HEAD2-ID          PIC X(08) VALUE "TASK-ID".
003400        10  FILLER                 PIC X(02) VALUE SPACES.
003500        10  PRJR-HEAD2-DESC        PIC X(40) VALUE "DESCRIPTION".
003600        10  FILLER                 PIC X(01) VALUE SPACES.
003700        10  PRJR-HEAD2-DAUER       PIC X(05) VALUE "DAUER".
003800        10  FILLER                 PIC X(01) VALUE SPACES.
003900        10  PRJR-HEAD2-FAZ         PIC X(06) VALUE "FAZ".
004000        10  FILLER                 PIC X(01) VALUE SPACES.
004100        10  PRJR-HEAD2-FEZ         PIC X(06) VALUE "FEZ".
004200        10  FILLER                 PIC X(01) VALUE SPACES.
004300        10  PRJR-HEAD2-SAZ         PIC X(06) VALUE "SAZ".
004400        10  FILLER                 PIC X(01) VALUE SPACES.
004500        10  PRJR-HEAD2-SEZ         PIC X(06) VALUE "SEZ".
004600        10  FILLER                 PIC X(01) VALUE SPACES.
004700        10  PRJR-HEAD2-GP          PIC X(06) VALUE "GP".
004800        10  FILLER                 PIC X(01) VALUE SPACES.
004900        10  PRJR-HEAD2-FP          PIC X(06) VALUE "FP".
005000        10  FILLER                 PIC X(01) VALUE SPACES.
005100        10  PRJR-HEAD2-KRIT        PIC X(04) VALUE "KRIT".
005200        10  FILLER                 PIC X(29) VALUE SPACES.
005300
005400    05  PRJR-DETAIL-LINE REDEFINES PRJR-PRINT-LINE.
005500        10  PRJR-DET-ID            PIC X(08).
005600*           TASK-ID
005700        10  FILLER                 PIC X(02).
005800        10  PRJR-DET-DESC          PIC X(40).
005900*           DESCRIPTION, REPRODUCED AS-IS
006000        10  FILLER                 PIC X(01).
006100        10  PRJR-DET-DAUER         PIC ZZZZ9.
006200*           DAUER - TASK DURATION
006300        10  FILLER                 PIC X(01).
006400        10  PRJR-DET-FAZ           PIC -ZZZZ9.
006500*           FAZ - EARLIEST START
006600        10  FILLER                 PIC X(01).
006700        10  PRJR-DET-FEZ           PIC -ZZZZ9.
006800*           FEZ - EARLIEST FINISH
006900        10  FILLER                 PIC X(01).
007000        10  PRJR-DET-SAZ           PIC -ZZZZ9.
007100*           SAZ - LATEST START
007200        10  FILLER                 PIC X(01).
007300        10  PRJR-DET-SEZ           PIC -ZZZZ9.
007400*           SEZ - LATEST FINISH
007500        10  FILLER                 PIC X(01).
007600        10  PRJR-DET-GP            PIC -ZZZZ9.
007700*           GP - TOTAL FLOAT
007800        10  FILLER                 PIC X(01).
007900        10  PRJR-DET-FP            PIC -ZZZZ9.
008000*           FP - FREE FLOAT
008100        10  FILLER                 PIC X(02).
008200        10  PRJR-DET-KRIT          PIC X(01).
008300*           CRITICAL MARKER - '*' WHEN CRITICAL, SPACE OTHERWISE
008400        10  FILLER                 PIC X(31).
008500
008600    05  PRJR-LINK-LINE REDEFINES PRJR-PRINT-LINE.
008700        10  PRJR-LNK-PRED-ID       PIC X(08).
008800*           PREDECESSOR-ID
008900        10  FILLER                 PIC X(02).
009000        10  PRJR-LNK-ARROW         PIC X(03) VALUE "-->".
009100        10  FILLER                 PIC X(02).
009200        10  PRJR-LNK-TASK-ID       PIC X(08).
009300*           SUCCESSOR-ID (TASK-ID)
009400        10  FILLER                 PIC X(02).
009500        10  PRJR-LNK-CRIT          PIC X(01).
009600*           CRITICAL LINK MARKER - 'Y' OR 'N'
009700        10  FILLER                 PIC X(106).
009800
009900    05  PRJR-TOTAL-LINE REDEFINES PRJR-PRINT-LINE.
010000        10  PRJR-TOT-LABEL1        PIC X(20) VALUE
010100                       "TOTAL TASKS ........".
010200        10  PRJR-TOT-TASKS         PIC ZZZ9.
010300        10  FILLER                 PIC X(02).
010400        10  PRJR-TOT-LABEL2        PIC X(22) VALUE
010500                       "PROJECT FINISH (FEZ) .".
010600        10  PRJR-TOT-FINISH        PIC -ZZZZ9.
010700        10  FILLER                 PIC X(02).
010800        10  PRJR-TOT-LABEL3        PIC X(20) VALUE
010900                       "CRITICAL TASKS .....".
011000        10  PRJR-TOT-CRIT-TASKS    PIC ZZZ9.
011100        10  FILLER                 PIC X(52).
011200
011300    05  PRJR-TOTAL2-LINE REDEFINES PRJR-PRINT-LINE.
011400        10  PRJR-TOT2-LABEL1       PIC X(20) VALUE
011500                       "TOTAL LINKS ........".
011600        10  PRJR-TOT2-LINKS        PIC ZZZ9.
011700        10  FILLER                 PIC X(02).
011800        10  PRJR-TOT2-LABEL2       PIC X(20) VALUE
011900                       "CRITICAL LINKS .....".
012000        10  PRJR-TOT2-CRIT-LINKS   PIC ZZZ9.
012100        10  FILLER                 PIC X(02).
012200        10  PRJR-TOT2-LABEL3       PIC X(22) VALUE
012300                       "PRED WARNINGS ........".
012400        10  PRJR-TOT2-WARNINGS     PIC ZZZ9.
012500*           COUNT OF PREDECESSOR-NOT-FOUND WARNINGS, FROM PRJCALC
012600*           VIA PRJL-WARNING-COUNT - REQ PLN-0205
012700        10  FILLER                 PIC X(54).
012800
012900    05  PRJR-NODATA-LINE REDEFINES PRJR-PRINT-LINE.
013000        10  PRJR-NODATA-MSG        PIC X(60) VALUE
013100               "**  NO TASK DATA FOUND - TASK FILE EMPTY OR MISSING  **".
013200        10  FILLER                 PIC X(72).
