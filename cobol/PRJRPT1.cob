000100 IDENTIFICATION DIVISION.
000200************************
000300 PROGRAM-ID. PRJRPT1.
000400 AUTHOR. R W HARTLEY.
000500 INSTALLATION. MERIDIAN TRUST - SYSTEMS DIVISION.
000600 DATE-WRITTEN. 22 JAN 1982.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : NETWORK REPORT BUILDER.
001000*             SUBROUTINE - WRITES THE PRINTED CPM SCHEDULE REPORT -
001100*             HEADING, ONE DETAIL LINE PER TASK IN INPUT ORDER, THE
001200*             DEPENDENCY LINK SECTION, AND THE TRAILER TOTALS.  CALLED
001300*             BY PRJNETW AFTER PRJCALC HAS COMPUTED THE SCHEDULE, OR
001400*             DIRECTLY WHEN THERE IS NO TASK DATA TO REPORT.
001500*______________________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*======================================================================
001800* PRJ014  12/02/01  DCM  - REQ PLN-0205
001900*                          SECOND TRAILER LINE NOW SHOWS THE PREDECESSOR
002000*                          WARNING COUNT FROM PRJCALC, NOT JUST THE LINK
002100*                          AND CRITICAL LINK COUNTS - PLANNING DEPT
002200*                          WANTED IT ON THE PRINTOUT, NOT JUST THE LOG
002300*----------------------------------------------------------------------
002400* PRJ010  05/04/99  SMR  - REQ PLN-0180
002500*                          WRITE THE "NO TASK DATA FOUND" LINE WHEN
002600*                          PRJLOAD FOUND AN EMPTY OR MISSING FILE,
002700*                          RATHER THAN SKIPPING THE REPORT ENTIRELY
002800*----------------------------------------------------------------------
002900* PRJY2K  14/12/98  SMR  - Y2K REMEDIATION
003000*                          REVIEWED - NO DATE-SENSITIVE FIELDS IN THIS
003100*                          ROUTINE, NO CHANGE REQUIRED
003200*----------------------------------------------------------------------
003300* PRJ011  19/09/95  DCM  - REQ PLN-0195
003400*                          KRIT COLUMN NOW SHOWS '*' FOR A CRITICAL
003500*                          TASK RATHER THAN 'Y' - PLANNING DEPT ASKED
003600*                          FOR A MORE VISIBLE MARK ON THE PRINTOUT
003700*----------------------------------------------------------------------
003800* PRJ008  17/02/89  JKL  - REQ PLN-0118
003900*                          AS/400 MIGRATION - CONVERTED FROM SYSTEM/36
004000*                          SOURCE, SELECT CLAUSE REWRITTEN FOR DYNAMIC
004100*                          ACCESS
004200*----------------------------------------------------------------------
004300* PRJ006  20/03/85  RWH  - REQ PLN-0077
004400*                          ADD LINK COUNT AND CRITICAL LINK COUNT TO
004500*                          THE TRAILER TOTALS
004600*----------------------------------------------------------------------
004700* PRJ001  22/01/82  RWH  - INITIAL VERSION FOR THE PLANNING
004800*                          DEPT CONVERSION (REQ PLN-0042)
004900*======================================================================
005000*    PARAGRAPH MAP (TOP TO BOTTOM) -
005100*    MAIN-MODULE ............. OPEN, HEADING, DETAIL/LINK/TOTALS, CLOSE
005200*    B100 .................... REPORT HEADING (TWO LINES)
005300*    B200 .................... ONE DETAIL LINE PER TASK
005400*    B900 .................... "NO TASK DATA FOUND" LINE
005500*    C100/C200 ............... DEPENDENCY LINK SECTION
005600*    D100 .................... TRAILER TOTALS (TWO LINES)
005700*    Z000 .................... UPSI-0 DIAGNOSTIC, CLOSE, EXIT PROGRAM
005800
005900 ENVIRONMENT DIVISION.
006000*********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-AS400.
006300 OBJECT-COMPUTER. IBM-AS400.
006400*    C01/TOP-OF-FORM DRIVES THE "WRITE ... AFTER ADVANCING TOP-OF-FORM"
006500*    IN B100 BELOW - ONE NEW PAGE PER CALL, SINCE EACH RUN OF THIS
006600*    REPORT IS A SINGLE SCHEDULE.  PRJ-VALID-FLAG-CHAR GUARDS B200'S
006700*    CRITICAL-FLAG TEST AGAINST A CORRUPT LINKAGE AREA (REQ PLN-0042).
006800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006900         C01 IS TOP-OF-FORM
007000         UPSI-0 IS UPSI-SWITCH-0
007100         ON STATUS IS U0-ON
007200         OFF STATUS IS U0-OFF
007300         CLASS PRJ-VALID-FLAG-CHAR IS "Y" "N".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700 SELECT PRJRPT-FILE ASSIGN TO DATABASE-PRJRPT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WK-C-FILE-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300****************
008400*    ONE RECORD AREA, REDEFINED SEVEN WAYS IN PRJRLIN FOR THE HEADING,
008500*    DETAIL, LINK, TOTAL AND NO-DATA LINE LAYOUTS - SEE THAT COPYBOOK
008600*    FOR THE FULL SET OF REDEFINES.
008700 FD  PRJRPT-FILE
008800 LABEL RECORDS ARE OMITTED
008900 DATA RECORD IS PRJRPT-REC.
009000 01  PRJRPT-REC.
009100         COPY PRJRLIN.
009200
009300 WORKING-STORAGE SECTION.
009400*************************
009500*    WS-TASK-COUNT/WS-CRIT-TASK-COUNT ARE COUNTED HERE RATHER THAN
009600*    READ BACK OUT OF THE LINKAGE AREA - PRJT-COUNT ALREADY HOLDS THE
009700*    TASK COUNT, BUT THE NUMBER OF TASKS FLAGGED CRITICAL IS NOT KEPT
009800*    ANYWHERE IN PRJLINK, SO THIS PROGRAM TALLIES ITS OWN AS IT PRINTS
009900*    EACH DETAIL LINE IN B200.
010000 01  WK-C-WORK-AREA.
010100         05  WK-C-FILE-STATUS       PIC X(02) VALUE SPACES.
010200             88  WK-C-SUCCESSFUL              VALUE "00".
010300         05  WS-TASK-COUNT          PIC 9(03) COMP VALUE ZERO.
010400         05  WS-CRIT-TASK-COUNT     PIC 9(03) COMP VALUE ZERO.
010500         05  FILLER                 PIC X(07).
010600
010700*    ONE PREDECESSOR LINK AT A TIME, SET UP BY C200-WRITE-LINK-LINE.
010800*    WK-LNK-RAW GIVES A RAW BYTE VIEW OF THE LAST LINK PROCESSED FOR
010900*    THE UPSI-0 DIAGNOSTIC DISPLAY IN Z000-END-PROGRAM.
011000 01  WK-C-LINK-AREA.
011100         05  WS-PRED-SUBSCR         PIC 9(03) COMP VALUE ZERO.
011200         05  WS-CRIT-MARK           PIC X(01) VALUE "N".
011300         05  WS-LINK-FOUND          PIC X(01) VALUE "N".
011400         05  FILLER                 PIC X(09).
011500
011600 01  WK-C-LINK-AREA-ALT REDEFINES WK-C-LINK-AREA.
011700         05  WK-LNK-RAW             PIC X(14).
011800
011900 01  WK-PRJLINK.
012000         COPY PRJLINK.
012100
012200 PROCEDURE DIVISION USING WK-PRJLINK.
012300*************************************
012400 MAIN-MODULE.
012500*    THE HEADING IS WRITTEN REGARDLESS OF WHETHER THERE IS ANY TASK
012600*    DATA - REQ PLN-0180 WANTS A REPORT SHELL EVEN ON AN EMPTY RUN,
012700*    NOT A BLANK PRINTOUT.
012800     OPEN OUTPUT PRJRPT-FILE.
012900     IF NOT WK-C-SUCCESSFUL
013000         DISPLAY "PRJRPT1 - OPEN FILE ERROR - PRJRPT"
013100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013200         MOVE "8" TO PRJL-RETURN-CODE
013300         GO TO Z000-END-PROGRAM
013400     END-IF.
013500
013600     PERFORM B100-WRITE-HEADING THRU B199-WRITE-HEADING-EX.
013700
013800*    PRJL-NO-DATA IS SET BY PRJLOAD, NOT BY THIS PROGRAM - WHEN IT IS
013900*    ON THE TASK TABLE WAS NEVER BUILT, SO NONE OF THE DETAIL/LINK/
014000*    TOTAL PARAGRAPHS BELOW HAVE ANYTHING SAFE TO READ.
014100     IF PRJL-NO-DATA
014200         PERFORM B900-WRITE-NO-DATA-LINE THRU B909-WRITE-NO-DATA-LINE-EX
014300         GO TO Z000-END-PROGRAM
014400     END-IF.
014500
014600*    RESET THE COUNTERS THIS PROGRAM ACCUMULATES AS IT PRINTS -
014700*    PRJL-LINK-COUNT/PRJL-CRIT-LINK-COUNT ARE IN THE LINKAGE AREA
014800*    (PRJNETW DOES NOT DISPLAY THEM, BUT THEY CARRY ON THE TRAILER
014900*    LINE PRJRPT1 PRINTS FOR ITSELF), THE OTHER TWO ARE LOCAL.
015000     MOVE ZERO TO PRJL-LINK-COUNT.
015100     MOVE ZERO TO PRJL-CRIT-LINK-COUNT.
015200     MOVE ZERO TO WS-TASK-COUNT.
015300     MOVE ZERO TO WS-CRIT-TASK-COUNT.
015400
015500     PERFORM B200-WRITE-DETAIL-LINE THRU B299-WRITE-DETAIL-LINE-EX
015600         VARYING PRJT-IDX FROM 1 BY 1
015700         UNTIL PRJT-IDX > PRJT-COUNT.
015800
015900     PERFORM C100-WRITE-LINKS-SECTION THRU C199-WRITE-LINKS-SECTION-EX
016000         VARYING PRJT-IDX FROM 1 BY 1
016100         UNTIL PRJT-IDX > PRJT-COUNT.
016200
016300     PERFORM D100-WRITE-TOTALS THRU D199-WRITE-TOTALS-EX.
016400
016500     GO TO Z000-END-PROGRAM.
016600
016700*-------------------------------------------------------------------------*
016800*  REPORT HEADING - TITLE LINE AND THE COLUMN LABEL LINE.  LABELS USE     *
016900*  THE PLANNING DEPT'S OWN GERMAN ABBREVIATIONS (REQ PLN-0042) SO THE     *
017000*  PRINTOUT MATCHES THE SCHEDULE FORMS PLANNING ALREADY USES.             *
017100*-------------------------------------------------------------------------*
017200*    TITLE LINE FIRST ON A FRESH PAGE, THEN THE COLUMN LABELS TWO
017300*    LINES DOWN - PRJRPT-REC IS RE-CLEARED BETWEEN THE TWO MOVES SO
017400*    NEITHER LINE CAN CARRY A STRAY CHARACTER FORWARD FROM THE OTHER.
017500 B100-WRITE-HEADING.
017600     MOVE SPACES TO PRJRPT-REC.
017700     MOVE PRJR-HEAD-LINE TO PRJRPT-REC.
017800     WRITE PRJRPT-REC AFTER ADVANCING TOP-OF-FORM.
017900     MOVE SPACES TO PRJRPT-REC.
018000     MOVE PRJR-HEAD2-LINE TO PRJRPT-REC.
018100     WRITE PRJRPT-REC AFTER ADVANCING 2 LINES.
018200 B199-WRITE-HEADING-EX.
018300     EXIT.
018400
018500*-------------------------------------------------------------------------*
018600*  ONE DETAIL LINE PER TASK, IN TASK INPUT (TABLE) ORDER - REQ PLN-0042.  *
018700*  DESCRIPTION IS REPRODUCED AS-IS, NO EDITING OF ANY KIND.               *
018800*-------------------------------------------------------------------------*
018900 B200-WRITE-DETAIL-LINE.
019000     MOVE SPACES          TO PRJRPT-REC.
019100     MOVE PRJT-ID (PRJT-IDX)       TO PRJR-DET-ID.
019200     MOVE PRJT-DESC (PRJT-IDX)     TO PRJR-DET-DESC.
019300     MOVE PRJT-DURATION (PRJT-IDX) TO PRJR-DET-DAUER.
019400     MOVE PRJT-EST (PRJT-IDX)      TO PRJR-DET-FAZ.
019500     MOVE PRJT-EFT (PRJT-IDX)      TO PRJR-DET-FEZ.
019600     MOVE PRJT-LST (PRJT-IDX)      TO PRJR-DET-SAZ.
019700     MOVE PRJT-LFT (PRJT-IDX)      TO PRJR-DET-SEZ.
019800     MOVE PRJT-TOTFLT (PRJT-IDX)   TO PRJR-DET-GP.
019900     MOVE PRJT-FREFLT (PRJT-IDX)   TO PRJR-DET-FP.
020000*    BELT AND BRACES - PRJCALC ALWAYS LEAVES "Y" OR "N" IN THE FLAG,
020100*    BUT THIS PROGRAM DOES NOT TRUST A LINKAGE AREA IT DID NOT BUILD
020200*    ITSELF, SO ANYTHING OUTSIDE THE CLASS TEST ABOVE IS TREATED AS
020300*    NOT CRITICAL RATHER THAN LEFT TO PRINT GARBAGE IN THE KRIT COLUMN.
020400     IF PRJT-CRIT-FLAG (PRJT-IDX) IS NOT PRJ-VALID-FLAG-CHAR
020500         DISPLAY "PRJRPT1 - WARNING - INVALID CRITICAL FLAG ON TASK "
020600                 PRJT-ID (PRJT-IDX) " TREATED AS NOT CRITICAL"
020700         MOVE "N" TO PRJT-CRIT-FLAG (PRJT-IDX)
020800     END-IF.
020900     IF PRJT-IS-CRITICAL (PRJT-IDX)
021000         MOVE "*" TO PRJR-DET-KRIT
021100         ADD 1 TO WS-CRIT-TASK-COUNT
021200     ELSE
021300         MOVE SPACE TO PRJR-DET-KRIT
021400     END-IF.
021500     ADD 1 TO WS-TASK-COUNT.
021600     WRITE PRJRPT-REC FROM PRJR-DETAIL-LINE AFTER ADVANCING 1 LINE.
021700 B299-WRITE-DETAIL-LINE-EX.
021800     EXIT.
021900
022000*-------------------------------------------------------------------------*
022100*  "NO TASK DATA FOUND" LINE, WRITTEN IN PLACE OF THE DETAIL/LINK/TOTAL   *
022200*  SECTIONS WHEN PRJLOAD COULD NOT BUILD A TABLE - REQ PLN-0180.          *
022300*-------------------------------------------------------------------------*
022400 B900-WRITE-NO-DATA-LINE.
022500     MOVE SPACES TO PRJRPT-REC.
022600     MOVE PRJR-NODATA-LINE TO PRJRPT-REC.
022700     WRITE PRJRPT-REC AFTER ADVANCING 2 LINES.
022800 B909-WRITE-NO-DATA-LINE-EX.
022900     EXIT.
023000
023100*-------------------------------------------------------------------------*
023200*  LINK SECTION - ONE LINE PER PREDECESSOR-TO-TASK DEPENDENCY, IN TASK    *
023300*  INPUT ORDER AND THEN PREDECESSOR LIST ORDER (REQ PLN-0042).  A LINK    *
023400*  IS CRITICAL WHEN BOTH ENDPOINT TASKS ARE CRITICAL.                     *
023500*-------------------------------------------------------------------------*
023600*    DRIVEN OFF PRJT-PRED-COUNT, NOT PRJT-SUCC-COUNT - EACH LINK IS
023700*    PRINTED ONCE, FROM THE SUCCESSOR TASK'S OWN PREDECESSOR LIST,
023800*    RATHER THAN ONCE FROM EACH END, SO THE REPORT NEVER DOUBLES UP
023900*    A DEPENDENCY.
024000 C100-WRITE-LINKS-SECTION.
024100     IF PRJT-PRED-COUNT (PRJT-IDX) > ZERO
024200         PERFORM C200-WRITE-LINK-LINE THRU C299-WRITE-LINK-LINE-EX
024300             VARYING WS-PRED-SUBSCR FROM 1 BY 1
024400             UNTIL WS-PRED-SUBSCR > PRJT-PRED-COUNT (PRJT-IDX)
024500     END-IF.
024600 C199-WRITE-LINKS-SECTION-EX.
024700     EXIT.
024800
024900*    REDOES THE SAME TABLE SEARCH PRJCALC ALREADY DID WHEN IT RESOLVED
025000*    THIS PREDECESSOR - THE SUBSCRIPT WAS NOT CARRIED FORWARD ON THE
025100*    LINKAGE AREA, SO THIS PROGRAM LOOKS IT UP AGAIN PURELY TO PRINT
025200*    THE LINK LINE.  A PREDECESSOR ID THAT DOES NOT RESOLVE HERE IS
025300*    THE SAME ONE PRJCALC ALREADY WARNED ABOUT, SO IT IS SILENTLY
025400*    SKIPPED RATHER THAN WARNED A SECOND TIME.
025500 C200-WRITE-LINK-LINE.
025600     MOVE "N" TO WS-LINK-FOUND.
025700     MOVE "N" TO WS-CRIT-MARK.
025800     SET PRJT-PIDX TO 1.
025900     SEARCH PRJT-ENTRY
026000         VARYING PRJT-PIDX
026100         AT END
026200             MOVE "N" TO WS-LINK-FOUND
026300         WHEN PRJT-ID (PRJT-PIDX) =
026400                  PRJT-PRED-ID (PRJT-IDX, WS-PRED-SUBSCR)
026500             MOVE "Y" TO WS-LINK-FOUND
026600*            A LINK IS CRITICAL ONLY WHEN BOTH ENDS ARE - REQ PLN-0077.
026700             IF PRJT-IS-CRITICAL (PRJT-PIDX)
026800                 AND PRJT-IS-CRITICAL (PRJT-IDX)
026900                 MOVE "Y" TO WS-CRIT-MARK
027000                 ADD 1 TO PRJL-CRIT-LINK-COUNT
027100             END-IF
027200     END-SEARCH.
027300     IF WS-LINK-FOUND = "Y"
027400         MOVE SPACES TO PRJRPT-REC
027500         MOVE PRJT-PRED-ID (PRJT-IDX, WS-PRED-SUBSCR) TO PRJR-LNK-PRED-ID
027600         MOVE PRJT-ID (PRJT-IDX)                      TO PRJR-LNK-TASK-ID
027700         MOVE WS-CRIT-MARK                            TO PRJR-LNK-CRIT
027800         WRITE PRJRPT-REC FROM PRJR-LINK-LINE AFTER ADVANCING 1 LINE
027900         ADD 1 TO PRJL-LINK-COUNT
028000     END-IF.
028100 C299-WRITE-LINK-LINE-EX.
028200     EXIT.
028300
028400*-------------------------------------------------------------------------*
028500*  TRAILER TOTALS - TASK COUNT, PROJECT FINISH, CRITICAL TASK COUNT ON    *
028600*  ONE LINE, LINK COUNT, CRITICAL LINK COUNT, AND PREDECESSOR WARNING     *
028700*  COUNT ON THE NEXT - REQ PLN-0042/PLN-0077/PLN-0205.                    *
028800*-------------------------------------------------------------------------*
028900*    TWO LINES - TASK/FINISH/CRITICAL-TASK COUNTS FIRST, THEN LINK/
029000*    CRITICAL-LINK/WARNING COUNTS.  PRJT-COUNT AND PRJL-PROJECT-FINISH
029100*    COME STRAIGHT OUT OF THE LINKAGE AREA; WS-CRIT-TASK-COUNT IS THIS
029200*    PROGRAM'S OWN RUNNING TOTAL FROM B200 ABOVE.
029300 D100-WRITE-TOTALS.
029400     MOVE SPACES TO PRJRPT-REC.
029500     MOVE PRJT-COUNT         TO PRJR-TOT-TASKS.
029600     MOVE PRJL-PROJECT-FINISH TO PRJR-TOT-FINISH.
029700     MOVE WS-CRIT-TASK-COUNT TO PRJR-TOT-CRIT-TASKS.
029800     WRITE PRJRPT-REC FROM PRJR-TOTAL-LINE AFTER ADVANCING 2 LINES.
029900     MOVE SPACES TO PRJRPT-REC.
030000     MOVE PRJL-LINK-COUNT      TO PRJR-TOT2-LINKS.
030100     MOVE PRJL-CRIT-LINK-COUNT TO PRJR-TOT2-CRIT-LINKS.
030200*    PRJ014 - WARNING COUNT ADDED TO THIS SECOND TRAILER LINE, NEXT TO
030300*    THE LINK COUNTS IT ALREADY HAD, RATHER THAN GIVING IT A THIRD
030400*    TRAILER LINE OF ITS OWN.
030500     MOVE PRJL-WARNING-COUNT   TO PRJR-TOT2-WARNINGS.
030600     WRITE PRJRPT-REC FROM PRJR-TOTAL2-LINE AFTER ADVANCING 1 LINE.
030700 D199-WRITE-TOTALS-EX.
030800     EXIT.
030900
031000*    UPSI-0 ON THE JOB'S UPSI SWITCH CARD DUMPS THE LAST LINK WORK
031100*    AREA TO THE CONSOLE - A QUICK WAY FOR FLOOR SUPPORT TO SEE WHAT
031200*    THE LAST DEPENDENCY LINE WRITTEN LOOKED LIKE WITHOUT PULLING THE
031300*    PRINTOUT.  PRJRPT-FILE IS ONLY CLOSED IF IT ACTUALLY OPENED -
031400*    THE OPEN-FAILURE PATH IN MAIN-MODULE JUMPS STRAIGHT HERE.
031500 Z000-END-PROGRAM.
031600     IF UPSI-SWITCH-0 = U0-ON
031700         DISPLAY "PRJRPT1 - LAST LINK WORK AREA - " WK-LNK-RAW
031800     END-IF.
031900     IF WK-C-SUCCESSFUL
032000         CLOSE PRJRPT-FILE
032100     END-IF.
032200     EXIT PROGRAM.
