000100******************************************************************
000200*    PRJTASK.CPYBK                                               *
000300*    TASK INPUT RECORD - PROJECT NETWORK SCHEDULING SYSTEM        *
000400*    ONE RECORD PER PROJECT ACTIVITY (TASK).  FIXED LENGTH,       *
000500*    134 BYTES, AS SUPPLIED BY THE PLANNING DEPT EXTRACT JOB      *
000600*    PRJEXTR (RUNS ON THE PLANNING SYSTEM, NOT THIS SHOP).        *
000700*    RECORD LENGTH IS PART OF THE EXTERNAL FEED CONTRACT WITH     *
000800*    PLANNING AND IS NOT PADDED WITH SPARE FILLER THE WAY OUR     *
000900*    OWN INTERNAL LAYOUTS ARE - THE 134 BYTES ARE FULLY USED BY   *
001000*    THE FEED, THE SAME AS OUR DDS-DESCRIBED BANK FILES.          *
001100*    FIELDS CARRY AN "-IN" SUFFIX TO KEEP THEM DISTINCT FROM THE  *
001200*    TABLE FIELDS OF THE SAME NAME IN PRJTTAB.CPYBK.              *
001300******************************************************************
001400*    HISTORY OF MODIFICATION:                                    *
001500*    ==================================================================
001600*    PRJ001  14/01/82  RWH  - INITIAL VERSION FOR THE PLANNING
001700*                             DEPT CONVERSION (REQ PLN-0042)
001800*    ==================================================================
001900    05  PRJTASK-RECORD             PIC X(134).
002000    05  PRJTASK-REC-R REDEFINES PRJTASK-RECORD.
002100        10  PRJT-ID-IN             PIC X(08).
002200*           TASK (ACTIVITY) IDENTIFIER
002300        10  PRJT-DESC-IN           PIC X(40).
002400*           TASK DESCRIPTION TEXT
002500        10  PRJT-DURATION-IN       PIC 9(04).
002600*           TASK DURATION, WHOLE TIME UNITS (DAYS)
002700        10  PRJT-PRED-COUNT-IN     PIC 9(02).
002800*           NUMBER OF PREDECESSOR IDS PRESENT (0-10)
002900        10  PRJT-PRED-ID-IN-GRP.
003000            15  PRJT-PRED-ID-IN OCCURS 10 TIMES
003100                                   PIC X(08).
003200*           PREDECESSOR TASK IDS - UNUSED SLOTS ARE BLANK
