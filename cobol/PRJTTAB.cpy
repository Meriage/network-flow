000100******************************************************************
000200*    PRJTTAB.CPYBK                                               *
000300*    IN-MEMORY TASK TABLE - PROJECT NETWORK SCHEDULING SYSTEM     *
000400*    ONE ENTRY PER TASK, CARRIES THE INPUT FIELDS FROM PRJTASK    *
000500*    PLUS THE RESOLVED SUCCESSOR LIST AND THE CPM COMPUTED        *
000600*    (SCHEDULE) FIELDS.  SHARED BY PRJLOAD/PRJCALC/PRJRPT1 VIA    *
000700*    COPY - KEPT AS ONE TABLE RATHER THAN SEPARATE ARRAYS SO      *
000800*    ALL THREE ROUTINES SUBSCRIPT ON THE SAME PRJT-IDX.           *
000900******************************************************************
001000*    HISTORY OF MODIFICATION:                                    *
001100*    ==================================================================
001200*    PRJ001  14/01/82  RWH  - INITIAL VERSION FOR THE PLANNING
001300*                             DEPT CONVERSION (REQ PLN-0042)
001400*    PRJ004  02/09/83  RWH  - REQ PLN-0061, CARRY FREE FLOAT
001500*                             SEPARATELY FROM TOTAL FLOAT
001600*    ==================================================================
001700    05  PRJT-COUNT                 PIC 9(03) COMP.
001800*           NUMBER OF TASKS ACTUALLY LOADED (0-100)
001900    05  PRJT-ENTRY OCCURS 100 TIMES
002000                   INDEXED BY PRJT-IDX PRJT-SIDX PRJT-PIDX.
002100        10  PRJT-ID                PIC X(08).
002200*           TASK (ACTIVITY) IDENTIFIER - COPIED FROM PRJTASK
002300        10  PRJT-DESC              PIC X(40).
002400*           TASK DESCRIPTION, REPRODUCED AS-IS ON THE REPORT
002500        10  PRJT-DURATION          PIC 9(04).
002600*           TASK DURATION, WHOLE TIME UNITS (DAYS)
002700        10  PRJT-PRED-COUNT        PIC 9(02).
002800*           NUMBER OF PREDECESSOR IDS PRESENT (0-10)
002900        10  PRJT-PRED-ID-GRP.
003000            15  PRJT-PRED-ID OCCURS 10 TIMES
003100                                   PIC X(08).
003200*           PREDECESSOR TASK IDS AS READ FROM THE INPUT RECORD
003300        10  PRJT-PRED-ID-80 REDEFINES PRJT-PRED-ID-GRP
003400                                   PIC X(80).
003500*           SAME 10 PREDECESSOR SLOTS AS ONE 80-BYTE GROUP, USED
003600*           WHEN THE WHOLE LIST IS MOVED OR COMPARED TO SPACES
003700*           (PLN-0042 "MISSING PREDECESSOR LIST" CHECK)
003800        10  PRJT-SUCC-COUNT        PIC 9(02) COMP.
003900*           NUMBER OF RESOLVED SUCCESSOR ENTRIES BELOW
004000        10  PRJT-SUCC-IDX OCCURS 20 TIMES
004100                                   PIC 9(03) COMP.
004200*           TABLE SUBSCRIPTS (INTO THIS SAME TABLE) OF TASKS
004300*           THAT NAME THIS TASK AS A PREDECESSOR - 20 SLOTS IS
004400*           MORE THAN THE 10-PREDECESSOR INPUT LIMIT ALLOWS ANY
004500*           ONE TASK TO FEED, SO IT WILL NOT OVERFLOW IN
004600*           PRACTICE (REQ PLN-0042 WALKTHROUGH NOTE)
004700        10  PRJT-INDEG             PIC 9(03) COMP.
004800*           IN-DEGREE - COUNT OF VALID PREDECESSORS, CONSUMED
004900*           BY THE FORWARD PASS QUEUE LOGIC
005000        10  PRJT-OUTDEG            PIC 9(03) COMP.
005100*           OUT-DEGREE - COUNT OF RESOLVED SUCCESSORS, CONSUMED
005200*           BY THE BACKWARD PASS QUEUE LOGIC
005300        10  PRJT-EST               PIC S9(05) COMP.
005400*           EARLIEST START (FAZ)
005500        10  PRJT-EFT               PIC S9(05) COMP.
005600*           EARLIEST FINISH (FEZ)
005700        10  PRJT-LST               PIC S9(05) COMP.
005800*           LATEST START (SAZ)
005900        10  PRJT-LFT               PIC S9(05) COMP.
006000*           LATEST FINISH (SEZ)
006100        10  PRJT-TOTFLT            PIC S9(05) COMP.
006200*           TOTAL FLOAT (GP) = PRJT-LST - PRJT-EST
006300        10  PRJT-FREFLT            PIC S9(05) COMP.
006400*           FREE FLOAT (FP), NEVER NEGATIVE
006500        10  PRJT-CRIT-FLAG         PIC X(01).
006600            88  PRJT-IS-CRITICAL   VALUE "Y".
006700            88  PRJT-NOT-CRITICAL  VALUE "N".
006800*           'Y' WHEN TOTAL FLOAT = ZERO, ELSE 'N'
006900        10  FILLER                 PIC X(09).
